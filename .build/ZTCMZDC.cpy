      *****************************************************************
      * ZTCMZDC - CACHE-DEFINITION record layout.                     *
      *                                                               *
      * One record per named cache known to the TTL Cache State       *
      * Manager.  Input sequence into DEF-FILE is the report order    *
      * used later by ZTCM000 at end-of-run.                          *
      *                                                               *
      * Record occupies the full 16-byte definition-file line; there  *
      * is no spare byte left over for a trailing FILLER.             *
      *****************************************************************
       01  DEF-RECORD.
           05  DEF-NAME               PIC X(12).
           05  DEF-TTL                PIC 9(04).
