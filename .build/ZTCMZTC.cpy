      *****************************************************************
      * ZTCMZTC - CACHE-REGISTRY-TABLE working storage.               *
      *                                                               *
      * In-memory directory of every cache loaded from DEF-FILE,      *
      * carrying current value, TTL, stored timestamp and the running *
      * hit/miss counters for the end-of-run statistics report.  The  *
      * table replaces the VSAM KSDS key-lookup the on-line zECS      *
      * transactions used (ZK-FCT/ZF-FCT) - a batch run keeps the     *
      * whole (small, bounded) directory resident and scans it.       *
      *                                                               *
      * REG-TTL and REG-STORED-TIME are packed COMP-3 - same usage    *
      * as ZF-TTL and ZF-ABS on the on-line expiration dialog.        *
      *****************************************************************
       01  CACHE-REGISTRY-TABLE.
           05  REG-ENTRY OCCURS 50 TIMES.
               10  REG-NAME           PIC X(12) VALUE SPACES.
               10  REG-TTL            PIC S9(04) VALUE ZERO COMP-3.
               10  REG-HAS-VALUE      PIC X(01) VALUE 'N'.
                   88  REG-VALUE-PRESENT      VALUE 'Y'.
                   88  REG-VALUE-ABSENT       VALUE 'N'.
               10  REG-VALUE          PIC 9(09) VALUE ZEROES.
               10  REG-STORED-TIME    PIC S9(08) VALUE ZERO COMP-3.
               10  REG-HITS           PIC S9(07) COMP VALUE ZERO.
               10  REG-MISSES         PIC S9(07) COMP VALUE ZERO.
               10  FILLER             PIC X(05) VALUE SPACES.
