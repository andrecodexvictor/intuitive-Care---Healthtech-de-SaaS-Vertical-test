      *****************************************************************
      * ZTCMZSC - Statistics report print-line layouts.               *
      *                                                               *
      * 80-column print layout written to RPT-FILE by ZTCM000's       *
      * 4000 series paragraphs: a title line, a column-heading line,  *
      * one detail line per defined cache (CACHE-STATS), and a final  *
      * control-total line (cache count, grand hits, grand misses).   *
      * Laid out the way the on-line zECS shop lays out its screen    *
      * maps - fixed column positions, literal headings carried as    *
      * VALUE clauses, FILLER holding every gap to the next field so  *
      * the 80-byte width never drifts when a field is resized.       *
      *****************************************************************
      *
      * ST-HEADING-LINE - the one-time report title, centered by eye
      * over the 80-byte line (24 bytes of lead-in spaces, the title
      * literal, 24 bytes of trailing spaces).  Written once by
      * 4100-WRITE-HEADINGS ahead of the column line below.
      *
       01  ST-HEADING-LINE.
           05  FILLER                 PIC X(24) VALUE SPACES.
           05  HL-TITLE               PIC X(32)
                                       VALUE 'TTL CACHE STATE MANAGER REPORT'.
           05  FILLER                 PIC X(24) VALUE SPACES.

      *
      * ST-COLUMN-LINE - column headings for the detail body, one
      * literal per CACHE-STATS field below (CH-NAME over DL-NAME,
      * CH-HITS over DL-HITS, and so on).  4100-WRITE-HEADINGS writes
      * this line directly after ST-HEADING-LINE and a blank line.
      *
       01  ST-COLUMN-LINE.
           05  FILLER                 PIC X(02) VALUE SPACES.
           05  CH-NAME                PIC X(14) VALUE 'CACHE NAME'.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        CH-HITS heads the hit counter column (DL-HITS below).
           05  CH-HITS                PIC X(07) VALUE 'HITS'.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        CH-MISSES heads the miss counter column (DL-MISSES).
           05  CH-MISSES              PIC X(08) VALUE 'MISSES'.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        CH-TOTAL heads hits-plus-misses (DL-TOTAL, computed by
      *        4210-COMPUTE-HIT-RATE - not carried in REG-ENTRY).
           05  CH-TOTAL               PIC X(07) VALUE 'TOTAL'.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        CH-RATE heads the rounded hit-rate percentage column.
           05  CH-RATE                PIC X(10) VALUE 'HIT-RATE %'.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        CH-TTL heads the cache's configured time-to-live,
      *        unpacked from REG-TTL for display (DL-TTL).
           05  CH-TTL                 PIC X(04) VALUE 'TTL'.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        CH-VALID heads the end-of-run validity flag column -
      *        'Y' or 'N' from 4220-COMPUTE-VALIDITY (DL-VALID).
           05  CH-VALID               PIC X(05) VALUE 'VALID'.
           05  FILLER                 PIC X(11) VALUE SPACES.

      *
      * ST-DETAIL-LINE - one line per cache, built field by field in
      * 4200-WRITE-DETAIL from the current REG-ENTRY subscripted by
      * SCAN-IDX, then written to RPT-FILE.  Numeric fields carry
      * zero-suppressed edited PICTUREs (Z's) rather than the packed
      * COMP/COMP-3 storage of the working fields they are MOVEd
      * from, per the shop's print-line convention.
      *
       01  ST-DETAIL-LINE.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        DL-NAME - MOVE of REG-NAME (ZTCMZTC), the cache key.
           05  DL-NAME                PIC X(14).
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        DL-HITS - MOVE of REG-HITS, this cache's hit count.
           05  DL-HITS                PIC ZZZZZZ9.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        DL-MISSES - MOVE of REG-MISSES, this cache's miss
      *        count.  One byte wider than DL-HITS to line up under
      *        the eight-byte CH-MISSES heading literal above.
           05  DL-MISSES              PIC ZZZZZZZ9.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        DL-TOTAL - hits plus misses for this cache, computed
      *        in 4210-COMPUTE-HIT-RATE (not stored in REG-ENTRY).
           05  DL-TOTAL               PIC ZZZZZZ9.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        DL-RATE - hit rate as a percentage, ROUNDED to two
      *        decimal places by 4210-COMPUTE-HIT-RATE; zero when
      *        DL-TOTAL is zero (no requests yet seen for this cache).
           05  DL-RATE                PIC ZZ9.99.
           05  FILLER                 PIC X(04) VALUE SPACES.
      *        DL-TTL - REG-TTL unpacked from COMP-3 for display;
      *        the configured seconds-to-live for this cache.
           05  DL-TTL                 PIC ZZZ9.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        DL-VALID - 'Y'/'N' set by 4220-COMPUTE-VALIDITY, the
      *        end-of-run expiration test against the batch's last
      *        operation timestamp (not a per-operation GET result).
           05  DL-VALID               PIC X(01).
           05  FILLER                 PIC X(17) VALUE SPACES.

      *
      * ST-TOTAL-LINE - the control-total line closing the report,
      * written once by 4300-WRITE-TOTAL-LINE after the last detail
      * line.  Carries the cache count and the grand hit/miss totals
      * accumulated across every REG-ENTRY scanned in 4200-WRITE-
      * DETAIL - auditors reconcile this line by hand-adding the
      * HITS and MISSES columns of the detail lines above it.
      *
       01  ST-TOTAL-LINE.
           05  FILLER                 PIC X(02) VALUE SPACES.
      *        TL-CACHES - MOVE of GRAND-CACHE-COUNT, the number of
      *        REG-ENTRY rows loaded from DEF-FILE this run.
           05  TL-CACHES-LIT          PIC X(14) VALUE 'TOTAL CACHES:'.
           05  TL-CACHES              PIC ZZZ9.
           05  FILLER                 PIC X(03) VALUE SPACES.
      *        TL-HITS - MOVE of GRAND-HITS, the sum of every REG-
      *        HITS counter across all caches (4200-WRITE-DETAIL's
      *        ADD REG-HITS(SCAN-IDX) TO GRAND-HITS).  Seven digits,
      *        matching REG-HITS in ZTCMZTC, so the control total
      *        cannot overflow before the per-cache counter does.
           05  TL-HITS-LIT            PIC X(12) VALUE 'GRAND HITS:'.
           05  TL-HITS                PIC ZZZZZZ9.
           05  FILLER                 PIC X(03) VALUE SPACES.
      *        TL-MISSES - MOVE of GRAND-MISSES, the sum of every
      *        REG-MISSES counter across all caches.  Same seven-
      *        digit width as TL-HITS for the same reason.
           05  TL-MISSES-LIT          PIC X(14) VALUE 'GRAND MISSES:'.
           05  TL-MISSES              PIC ZZZZZZ9.
           05  FILLER                 PIC X(14) VALUE SPACES.
