       IDENTIFICATION DIVISION.
       PROGRAM-ID. ZTCM000.
       AUTHOR. T. OKONKWO.
       INSTALLATION. CORPORATE DATA CENTER.
       DATE-WRITTEN. 06/14/1988.
       DATE-COMPILED. 08/30/2005.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      * z/OS TTL Cache State Manager - nightly batch.                 *
      *                                                               *
      * This program replaces the on-line zECS GET/PUT/DEL and        *
      * expiration transactions with a single batch pass over a       *
      * time-ordered operation stream.  It loads the set of named     *
      * caches from DEF-FILE, applies each CACHE-OPERATION on OP-FILE *
      * against an in-memory registry (TTL expiry on read, hit/miss   *
      * accounting, store, invalidate-one, invalidate-all), writes    *
      * one OPERATION-RESULT record per input operation, and at       *
      * end-of-file produces the CACHE-STATS report with per-cache    *
      * hit rate, TTL and end-of-run validity plus control totals.    *
      *                                                               *
      * Maintenance Log.                                              *
      * Date       UserID    Description                              *
      * ---------- --------  ---------------------------------------- *
      * 06/14/1988 TOK       Initial version.  Ports the zECS001      *
      *                      GET/PUT/DEL dialog and the ZECS000/      *
      *                      ZECS003 expiration logic to a single     *
      *                      batch driver - request CR4471.           *
      * 11/02/1988 RJF       Added BADNAME result for operations      *
      *                      against a cache name not on DEF-FILE.    *
      * 03/21/1989 TOK       Corrected expiry test - an age exactly   *
      *                      equal to the TTL is still valid, only    *
      *                      strictly greater than TTL expires.       *
      * 09/09/1990 RAF       INV and IVA no longer reset the hit and  *
      *                      miss counters - counters persist across  *
      *                      invalidation per AUDIT-90-118.           *
      * 02/04/1991 TOK       Added registry bound check - abend if    *
      *                      DEF-FILE carries more than 50 caches.    *
      * 07/17/1992 RJF       Statistics report rewritten as fixed     *
      *                      80-column print layout for the new       *
      *                      viewer - request CR5528.                 *
      * 01/30/1993 TOK       Hit-rate now rounds half-up to 2 decimal *
      *                      places instead of truncating.            *
      * 05/11/1994 RAF       Added control-total line (cache count,   *
      *                      grand hits, grand misses) to report.     *
      * 08/02/1995 RJF       File status checked after every OPEN,    *
      *                      READ, WRITE and CLOSE - abend on any     *
      *                      status other than 00 or 10.              *
      * 04/19/1996 TOK       Registry lookup changed from the old     *
      *                      VSAM-style sequential READ to an         *
      *                      in-memory table scan - DEF-FILE volume   *
      *                      no longer justifies a KSDS.              *
      * 10/08/1997 RAF       GET against an expired entry now clears  *
      *                      the stored value before counting the     *
      *                      miss, matching the on-line EXPIRED path. *
      * 02/11/1998 TOK       Y2K READINESS - OP-TIME and DEF-TTL were *
      *                      never century-dependent (minutes since   *
      *                      an arbitrary epoch) - reviewed, no       *
      *                      change required.  Logged per Y2K-PGM-88. *
      * 02/15/1999 RJF       End-of-run validity flag now compares    *
      *                      against the LAST operation's timestamp,  *
      *                      not the system clock - batch has none.   *
      * 11/03/1999 RAF       Registry-full abend message now names    *
      *                      the paragraph that fired it, not just    *
      *                      status code RG - request CR6019.         *
      * 08/21/2000 TOK       Hit-rate display widened to PIC 9(03)V99 *
      *                      to carry triple-digit percentages safely *
      *                      (value never exceeds 100) - CR6244.      *
      * 04/02/2002 RJF       BADNAME result now also echoed to the    *
      *                      console for the audit trail, matching    *
      *                      the on-line zECS dialog - AUDIT-02-037.  *
      * 09/17/2004 RAF       Elapsed-time and request-count fields    *
      *                      repacked COMP-3 for consistency with     *
      *                      the expiration-time arithmetic below -   *
      *                      no logic change - request CR7410.        *
      * 08/30/2005 TOK       GRAND-HITS and GRAND-MISSES widened      *
      *                      from PIC S9(04) to PIC S9(07) COMP to    *
      *                      match REG-HITS/REG-MISSES - a heavy-     *
      *                      traffic run was truncating the report's  *
      *                      GRAND HITS / GRAND MISSES control totals *
      *                      past 9999 - AUDIT-05-204.                *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT DEF-FILE ASSIGN TO DEFFILE
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS DEF-FILE-STATUS.

           SELECT OP-FILE  ASSIGN TO OPFILE
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS OP-FILE-STATUS.

           SELECT RES-FILE ASSIGN TO RESFILE
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS RES-FILE-STATUS.

           SELECT RPT-FILE ASSIGN TO RPTFILE
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS RPT-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.

      *        DEF-FILE - cache definitions, read once in Pass 1 to
      *        build CACHE-REGISTRY-TABLE.  16-byte fixed record,
      *        line sequential, per the CACHE-DEFINITION layout.
       FD  DEF-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 16 CHARACTERS.
       COPY ZTCMZDC.

      *        OP-FILE - the time-ordered operation stream driving
      *        Pass 2.  32-byte fixed record, line sequential.
       FD  OP-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 32 CHARACTERS.
       COPY ZTCMZOC.

      *        RES-FILE - one OPERATION-RESULT written per operation
      *        read from OP-FILE.  32-byte fixed record, matching
      *        OP-FILE's width though the layouts differ field by
      *        field.
       FD  RES-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 32 CHARACTERS.
       COPY ZTCMZRC.

      *        RPT-FILE - the CACHE-STATS report, an 80-byte print
      *        layout written only by the 4000 series of paragraphs
      *        at end-of-run.  RPT-RECORD is the generic output area
      *        every ST-xxx-LINE group from ZTCMZSC is MOVEd into
      *        before the WRITE.
       FD  RPT-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS.
       01  RPT-RECORD                 PIC X(80).

       WORKING-STORAGE SECTION.

      *****************************************************************
      * DEFINE LOCAL VARIABLES                                        *
      *****************************************************************
      *        One two-byte status code per SELECTed file, checked by
      *        the paragraph that just issued the OPEN/READ/WRITE -
      *        see the 08/02/1995 change log entry.
       01  FILE-STATUS-AREA.
           05  DEF-FILE-STATUS        PIC X(02) VALUE '00'.
           05  OP-FILE-STATUS         PIC X(02) VALUE '00'.
           05  RES-FILE-STATUS        PIC X(02) VALUE '00'.
           05  RPT-FILE-STATUS        PIC X(02) VALUE '00'.
           05  FILLER                 PIC X(04) VALUE SPACES.

      *        Run switches, each with its own 88-level condition
      *        name so the PROCEDURE DIVISION tests DEF-EOF rather
      *        than DEF-EOF-SW EQUAL 'Y' directly.
       01  CONTROL-SWITCHES.
      *            Set by 2000-LOAD-DEFINITIONS' AT END clause.
           05  DEF-EOF-SW             PIC X(01) VALUE 'N'.
               88  DEF-EOF                    VALUE 'Y'.
      *            Set by 3000-PROCESS-OPERATIONS' AT END clause.
           05  OP-EOF-SW              PIC X(01) VALUE 'N'.
               88  OP-EOF                     VALUE 'Y'.
      *            Set by 3100-LOOKUP-CACHE / 3110-SCAN-ENTRY.
           05  CACHE-FOUND-SW         PIC X(01) VALUE 'N'.
               88  CACHE-FOUND                VALUE 'Y'.
      *            Set by 3150-CHECK-EXPIRED, the shared age test.
           05  ENTRY-EXPIRED-SW       PIC X(01) VALUE 'N'.
               88  ENTRY-EXPIRED              VALUE 'Y'.
           05  FILLER                 PIC X(04) VALUE SPACES.

      *****************************************************************
      * Registry bound and per-cache request counter - standalone     *
      * scratch items, the way the on-line zECS programs carry a      *
      * bound or multiplier as its own elementary item rather than    *
      * folding it into a group.                                      *
      *****************************************************************
       77  MAX-CACHES                 PIC S9(04) COMP VALUE 50.
       77  TOTAL-REQUESTS             PIC S9(07) COMP-3 VALUE ZERO.

       01  RUN-COUNTERS.
      *            Count of caches loaded from DEF-FILE; also doubles
      *            as the registry's high-water subscript.
           05  DEF-COUNT              PIC S9(04) COMP VALUE ZERO.
      *            Count of operations read from OP-FILE this run.
           05  OP-COUNT               PIC S9(07) COMP VALUE ZERO.
      *            Subscript of the registry entry located by the
      *            most recent 3100-LOOKUP-CACHE.
           05  REG-IDX                PIC S9(04) COMP VALUE ZERO.
      *            PERFORM VARYING subscript, reused by the IVA
      *            clear-all scan and the end-of-run report scan.
           05  SCAN-IDX               PIC S9(04) COMP VALUE ZERO.
           05  FILLER                 PIC X(04) VALUE SPACES.

      *****************************************************************
      * Grand totals for the control-total line.  The -X REDEFINES    *
      * give an alternate character view of each binary counter for   *
      * hex-dump troubleshooting, same habit used for addresses on    *
      * the on-line zFAM/zECS transactions.  GRAND-CACHE-COUNT stays  *
      * a two-byte halfword - MAX-CACHES bounds it at 50 - but        *
      * GRAND-HITS and GRAND-MISSES are carried as four-byte          *
      * fullwords, below, since the counters that feed them are not   *
      * similarly bounded.                                            *
      *****************************************************************
       01  GRAND-CACHE-COUNT          PIC S9(04) COMP VALUE ZERO.
       01  GRAND-CACHE-COUNT-X REDEFINES GRAND-CACHE-COUNT
                                       PIC X(02).

      *****************************************************************
      * GRAND-HITS and GRAND-MISSES carry PIC S9(07) COMP, matching   *
      * REG-HITS/REG-MISSES in ZTCMZTC and the TL-HITS/TL-MISSES      *
      * print fields in ZTCMZSC.  A four-digit accumulator fed by     *
      * seven-digit per-cache counters (paragraph 4200, ADD REG-HITS  *
      * ... TO GRAND-HITS) would silently truncate the control-total  *
      * line on a run whose combined hits or misses pass 9999 - the   *
      * widening below fixes that (see 08/30/2005 in the change log). *
      * Their -X REDEFINES widen in step to the matching four-byte    *
      * fullword view.                                                *
      *****************************************************************
       01  GRAND-HITS                 PIC S9(07) COMP VALUE ZERO.
       01  GRAND-HITS-X REDEFINES GRAND-HITS
                                       PIC X(04).

       01  GRAND-MISSES               PIC S9(07) COMP VALUE ZERO.
       01  GRAND-MISSES-X REDEFINES GRAND-MISSES
                                       PIC X(04).

      *****************************************************************
      * Elapsed-time work fields.  Packed COMP-3, the way CURRENT-ABS *
      * and RELATIVE-TIME are carried on the on-line zECS expiration  *
      * dialog - these three hold exactly the same kind of minutes-   *
      * since-epoch value.                                            *
      *****************************************************************
       01  LAST-OP-TIME               PIC S9(08) VALUE ZERO COMP-3.
       01  CHECK-TIME                 PIC S9(08) VALUE ZERO COMP-3.
       01  RELATIVE-TIME              PIC S9(08) VALUE ZERO COMP-3.

       01  HIT-RATE-VALUE             PIC 9(03)V99 VALUE ZERO.
       01  CACHE-VALID-FLAG           PIC X(01) VALUE 'N'.

      *****************************************************************
      * zTCM KEY  record definition (cache-registry table).           *
      *****************************************************************
       COPY ZTCMZTC.

      *****************************************************************
      * zTCM statistics report print-line layouts.                    *
      *****************************************************************
       COPY ZTCMZSC.

      *        Console abend diagnostic, built by whichever paragraph
      *        hits a bad file status and displayed by 9900-FILE-
      *        ERROR - every caller fills AM-FILE-ID, AM-FILE-STATUS
      *        and AM-PARAGRAPH before the PERFORM 9900-FILE-ERROR.
       01  ABEND-MESSAGE.
           05  FILLER                 PIC X(13) VALUE 'FILE  I/O - '.
           05  FILLER                 PIC X(07) VALUE 'FILE: '.
      *            Eight-byte logical file name - DEFFILE, OPFILE,
      *            RESFILE or RPTFILE, space-padded.
           05  AM-FILE-ID             PIC X(08) VALUE SPACES.
           05  FILLER                 PIC X(10) VALUE ' STATUS: '.
      *            The two-byte FILE STATUS value, or 'RG' for the
      *            registry-full condition which has no real status.
           05  AM-FILE-STATUS         PIC X(02) VALUE SPACES.
           05  FILLER                 PIC X(12) VALUE ' Paragraph: '.
      *            Four-digit paragraph number of the caller, so the
      *            same abend message pinpoints where in the program
      *            the failure was detected.
           05  AM-PARAGRAPH           PIC X(04) VALUE SPACES.
           05  FILLER                 PIC X(24) VALUE SPACES.

       PROCEDURE DIVISION.

      *****************************************************************
      * Main process.  Three passes over the run: build the registry  *
      * from DEF-FILE, drive the registry from OP-FILE, then report.  *
      * Each pass is a PERFORM ... THRU ... WITH TEST AFTER, the      *
      * shop's habit for a read-process loop that must attempt the    *
      * first READ before testing for end-of-file - there is no       *
      * "priming read" ahead of the loop, the EOF switch starts 'N'   *
      * and 1000-INITIALIZE leaves it that way.                       *
      *****************************************************************
           PERFORM 1000-INITIALIZE          THRU 1000-EXIT.

      *        Pass 1 - build the in-memory cache registry.
           PERFORM 2000-LOAD-DEFINITIONS    THRU 2000-EXIT
               WITH TEST AFTER
               UNTIL DEF-EOF.

      *        Pass 2 - apply every operation against the registry.
           PERFORM 3000-PROCESS-OPERATIONS  THRU 3000-EXIT
               WITH TEST AFTER
               UNTIL OP-EOF.

      *        Pass 3 - one-shot end-of-run statistics report.
           PERFORM 4000-WRITE-STATISTICS    THRU 4000-EXIT.

      *        Close up and end the run.
           PERFORM 9000-TERMINATE           THRU 9000-EXIT.

      *****************************************************************
      * Open the four batch files and prime the end-of-file switches. *
      * Each OPEN is status-checked individually, per the 08/02/1995  *
      * change, so ABEND-MESSAGE always names the specific file and   *
      * the specific paragraph that failed - never a generic message. *
      *****************************************************************
       1000-INITIALIZE.
      *        DEF-FILE - the cache definitions, read once, in full,
      *        before any operation is applied (Pass 1 above).
           OPEN INPUT  DEF-FILE.
           IF  DEF-FILE-STATUS NOT = '00'
               MOVE 'DEFFILE '         TO AM-FILE-ID
               MOVE DEF-FILE-STATUS    TO AM-FILE-STATUS
               MOVE '1000'             TO AM-PARAGRAPH
               PERFORM 9900-FILE-ERROR THRU 9900-EXIT.

      *        OP-FILE - the time-ordered operation stream, the      *
      *        batch's replacement for the on-line terminal dialog.
           OPEN INPUT  OP-FILE.
           IF  OP-FILE-STATUS NOT = '00'
               MOVE 'OPFILE  '         TO AM-FILE-ID
               MOVE OP-FILE-STATUS     TO AM-FILE-STATUS
               MOVE '1000'             TO AM-PARAGRAPH
               PERFORM 9900-FILE-ERROR THRU 9900-EXIT.

      *        RES-FILE - one OPERATION-RESULT record written per
      *        operation read from OP-FILE, in the same order.
           OPEN OUTPUT RES-FILE.
           IF  RES-FILE-STATUS NOT = '00'
               MOVE 'RESFILE '         TO AM-FILE-ID
               MOVE RES-FILE-STATUS    TO AM-FILE-STATUS
               MOVE '1000'             TO AM-PARAGRAPH
               PERFORM 9900-FILE-ERROR THRU 9900-EXIT.

      *        RPT-FILE - the CACHE-STATS report, written once at    *
      *        end-of-run by the 4000 series of paragraphs.
           OPEN OUTPUT RPT-FILE.
           IF  RPT-FILE-STATUS NOT = '00'
               MOVE 'RPTFILE '         TO AM-FILE-ID
               MOVE RPT-FILE-STATUS    TO AM-FILE-STATUS
               MOVE '1000'             TO AM-PARAGRAPH
               PERFORM 9900-FILE-ERROR THRU 9900-EXIT.

      *        Prime both end-of-file switches to 'N' and zero every
      *        counter and accumulator this run will build up - a
      *        fresh JCL step never inherits values from a prior one.
           MOVE 'N'                    TO DEF-EOF-SW.
           MOVE 'N'                    TO OP-EOF-SW.
           MOVE ZERO                   TO DEF-COUNT
                                           OP-COUNT
                                           GRAND-HITS
                                           GRAND-MISSES
                                           LAST-OP-TIME.

       1000-EXIT.
           EXIT.

      *****************************************************************
      * Load the cache definitions.  Definition order on DEF-FILE     *
      * becomes the registry order and the report order.              *
      *****************************************************************
       2000-LOAD-DEFINITIONS.
      *        File status 10 (end of file) is expected and handled
      *        by the AT END clause below - only a status other than
      *        00 or 10 is a real I/O error worth abending over.
           READ DEF-FILE
               AT END
                   MOVE 'Y' TO DEF-EOF-SW.

           IF  DEF-FILE-STATUS NOT = '00' AND NOT = '10'
               MOVE 'DEFFILE '         TO AM-FILE-ID
               MOVE DEF-FILE-STATUS    TO AM-FILE-STATUS
               MOVE '2000'             TO AM-PARAGRAPH
               PERFORM 9900-FILE-ERROR THRU 9900-EXIT.

      *        Skip the registry build on the trip through the loop
      *        that found end-of-file - there is no record to add.
           IF  DEF-EOF-SW EQUAL 'N'
               PERFORM 2100-ADD-REGISTRY-ENTRY THRU 2100-EXIT.

       2000-EXIT.
           EXIT.

      *****************************************************************
      * Register one cache: name, TTL, empty state, zero counters.    *
      * Registry is bounded at MAX-CACHES (50) - abend rather than    *
      * overrun the table when DEF-FILE carries more than that.       *
      *****************************************************************
       2100-ADD-REGISTRY-ENTRY.
      *        DEF-COUNT, once incremented, doubles as both the
      *        count of caches defined so far and the subscript of
      *        the entry being built - definition order on DEF-FILE
      *        becomes registry order and, later, report order.
           ADD 1 TO DEF-COUNT.

      *        Bound check added 02/04/1991 - REG-ENTRY OCCURS only
      *        MAX-CACHES (50) times, so a 51st definition must abend
      *        rather than overrun the table.  Uses status 'RG'
      *        (registry) since there is no real file status for it.
           IF  DEF-COUNT GREATER THAN MAX-CACHES
               MOVE 'DEFFILE '         TO AM-FILE-ID
               MOVE 'RG'               TO AM-FILE-STATUS
               MOVE '2100'             TO AM-PARAGRAPH
               PERFORM 9900-FILE-ERROR THRU 9900-EXIT.

      *        Carry the name and TTL straight from CACHE-DEFINITION.
           MOVE DEF-COUNT              TO REG-IDX.
           MOVE DEF-NAME               TO REG-NAME    (REG-IDX).
           MOVE DEF-TTL                TO REG-TTL     (REG-IDX).

      *        A newly registered cache starts empty - no stored
      *        value, no stored timestamp - until a SET operation
      *        arrives for it on OP-FILE.
           MOVE 'N'                    TO REG-HAS-VALUE (REG-IDX).
           MOVE ZERO                   TO REG-VALUE      (REG-IDX)
                                           REG-STORED-TIME (REG-IDX).

      *        Hit/miss counters start at zero and, per AUDIT-90-118,
      *        are never reset again for the life of this run - not
      *        by INV, not by IVA.
           MOVE ZERO                   TO REG-HITS    (REG-IDX)
                                           REG-MISSES  (REG-IDX).

       2100-EXIT.
           EXIT.

      *****************************************************************
      * Read one CACHE-OPERATION and apply its business rule.         *
      *****************************************************************
       3000-PROCESS-OPERATIONS.
      *        Same end-of-file convention as 2000-LOAD-DEFINITIONS -
      *        status 10 is the expected AT END condition, anything
      *        else is an I/O error worth abending the run over.
           READ OP-FILE
               AT END
                   MOVE 'Y' TO OP-EOF-SW.

           IF  OP-FILE-STATUS NOT = '00' AND NOT = '10'
               MOVE 'OPFILE  '         TO AM-FILE-ID
               MOVE OP-FILE-STATUS     TO AM-FILE-STATUS
               MOVE '3000'             TO AM-PARAGRAPH
               PERFORM 9900-FILE-ERROR THRU 9900-EXIT.

      *        Skip dispatch on the trip that found end-of-file.
           IF  OP-EOF-SW EQUAL 'N'
               PERFORM 3050-APPLY-OPERATION THRU 3050-EXIT.

       3000-EXIT.
           EXIT.

      *****************************************************************
      * Dispatch on OP-CODE and echo the operation onto RES-RECORD.   *
      * CACHE-NAME is blank/ignored for IVA, so IVA skips the lookup. *
      *****************************************************************
       3050-APPLY-OPERATION.
      *        OP-COUNT is a simple run total; LAST-OP-TIME is kept
      *        current on every operation so 4220-COMPUTE-VALIDITY
      *        has a clock to measure the end-of-run report against -
      *        this batch has no wall-clock TIME-OF-DAY to fall back
      *        on (fix of 02/15/1999).
           ADD 1                       TO OP-COUNT.
           MOVE OP-TIME                TO LAST-OP-TIME.

      *        Echo the request fields onto the result record before
      *        the verb-specific paragraphs fill in the outcome.
           MOVE OP-CODE                TO RES-OP-CODE.
           MOVE OP-CACHE-NAME          TO RES-NAME.

      *        IVA carries no cache name and needs no lookup - it
      *        walks the whole registry itself (3500-DO-IVA).
           IF  OP-IS-IVA
               PERFORM 3500-DO-IVA        THRU 3500-EXIT.

      *        Every other verb needs the registry entry located
      *        first, then dispatches on OP-CODE to its own handler.
           IF  NOT OP-IS-IVA
               PERFORM 3100-LOOKUP-CACHE  THRU 3100-EXIT
               IF  OP-IS-SET
                   PERFORM 3200-DO-SET    THRU 3200-EXIT
               ELSE
               IF  OP-IS-GET
                   PERFORM 3300-DO-GET    THRU 3300-EXIT
               ELSE
      *                the only verb left once SET/GET/IVA are ruled
      *                out is INV - no ELSE-IF chain needed for it.
                   PERFORM 3400-DO-INV    THRU 3400-EXIT.

      *        Every verb, found or not, produces exactly one result.
           PERFORM 3600-WRITE-RESULT  THRU 3600-EXIT.

       3050-EXIT.
           EXIT.

      *****************************************************************
      * Locate OP-CACHE-NAME in the registry by a sequential scan.    *
      * REG-IDX is zero and CACHE-FOUND-SW is 'N' when not found.     *
      *****************************************************************
       3100-LOOKUP-CACHE.
      *        Not-found is the default - REG-IDX stays zero and
      *        CACHE-FOUND-SW stays 'N' unless 3110-SCAN-ENTRY below
      *        matches a name, which is how callers recognize BADNAME.
           MOVE 'N'  TO CACHE-FOUND-SW.
           MOVE ZERO TO REG-IDX.

      *        Linear scan, oldest-definition-first, stopping the
      *        instant a match is found - changed 04/19/1996 from a
      *        sequential READ against a VSAM KSDS, since DEF-FILE's
      *        volume (at most 50 rows) never justified the key set.
           IF  DEF-COUNT GREATER THAN ZERO
               PERFORM 3110-SCAN-ENTRY THRU 3110-EXIT
                   VARYING SCAN-IDX FROM 1 BY 1
                   UNTIL SCAN-IDX GREATER THAN DEF-COUNT
                      OR CACHE-FOUND.

       3100-EXIT.
           EXIT.

      *        One table row compared per call from the PERFORM
      *        VARYING above.
       3110-SCAN-ENTRY.
           IF  REG-NAME (SCAN-IDX) EQUAL OP-CACHE-NAME
               MOVE SCAN-IDX    TO REG-IDX
               MOVE 'Y'         TO CACHE-FOUND-SW.

       3110-EXIT.
           EXIT.

      *****************************************************************
      * Test whether the entry at REG-IDX is expired as of            *
      * CHECK-TIME.  Caller loads REG-IDX and CHECK-TIME first and    *
      * must already know the entry holds a stored value - this      *
      * paragraph only judges the age, not presence.                  *
      *                                                                *
      * An age exactly equal to the TTL is still valid - only         *
      * strictly greater than the TTL expires (fix of 03/21/1989).    *
      *****************************************************************
       3150-CHECK-EXPIRED.
           MOVE 'N' TO ENTRY-EXPIRED-SW.

      *        RELATIVE-TIME here is the entry's age at CHECK-TIME -
      *        the same name and the same arithmetic the on-line
      *        zECS expiration dialog uses for CURRENT-ABS minus
      *        ZF-ABS, just driven off the operation stream's own
      *        timestamp instead of a system clock read.
           COMPUTE RELATIVE-TIME = CHECK-TIME - REG-STORED-TIME (REG-IDX).

           IF  RELATIVE-TIME GREATER THAN REG-TTL (REG-IDX)
               MOVE 'Y' TO ENTRY-EXPIRED-SW.

       3150-EXIT.
           EXIT.

      *****************************************************************
      * SET - store the value and timestamp unconditionally.          *
      * Does not touch the hit/miss counters.                         *
      *****************************************************************
       3200-DO-SET.
      *        A found cache always accepts the new value, whatever
      *        its prior state - overwriting an existing value, or
      *        filling an empty one, is the same STORED outcome.
           IF  CACHE-FOUND
               MOVE OP-VALUE    TO REG-VALUE       (REG-IDX)
               MOVE OP-TIME     TO REG-STORED-TIME (REG-IDX)
               MOVE 'Y'         TO REG-HAS-VALUE   (REG-IDX)
               MOVE 'STORED'    TO RES-STATUS
               MOVE ZERO        TO RES-VALUE
           ELSE
      *            Added 11/02/1988 - a SET against an undefined
      *            cache name is logged to the console the same way
      *            the on-line dialog flags an unknown key.
               MOVE 'BADNAME'   TO RES-STATUS
               MOVE ZERO        TO RES-VALUE
               DISPLAY 'ZTCM000 BADNAME - ' OP-CACHE-NAME
                   UPON CONSOLE.

       3200-EXIT.
           EXIT.

      *****************************************************************
      * GET - MISS when no value is stored, EXPIRED when the stored   *
      * value has aged past the TTL (entry is cleared and counted as  *
      * a miss, per AUDIT-90-118 / fix of 10/08/1997), else HIT.      *
      *****************************************************************
       3300-DO-GET.
      *        BADNAME takes priority over everything else - there is
      *        no entry to test the value or age of.
           IF  NOT CACHE-FOUND
               MOVE 'BADNAME'   TO RES-STATUS
               MOVE ZERO        TO RES-VALUE
               DISPLAY 'ZTCM000 BADNAME - ' OP-CACHE-NAME
                   UPON CONSOLE
           ELSE
      *            A defined cache with nothing ever stored in it is
      *            a MISS, never EXPIRED - EXPIRED only applies to a
      *            value that WAS present and has since aged out.
               IF  REG-VALUE-ABSENT (REG-IDX)
                   MOVE 'MISS'  TO RES-STATUS
                   MOVE ZERO    TO RES-VALUE
                   ADD 1 TO REG-MISSES (REG-IDX)
               ELSE
      *                Test the stored value's age as of THIS
      *                operation's own timestamp, not the system
      *                clock - every expiry test in this program
      *                uses the operation stream's notion of time.
                   MOVE OP-TIME TO CHECK-TIME
                   PERFORM 3150-CHECK-EXPIRED THRU 3150-EXIT
                   IF  ENTRY-EXPIRED
                       PERFORM 3320-EXPIRE-ENTRY THRU 3320-EXIT
                   ELSE
      *                    Still within TTL - return the value and
      *                    count the hit.
                       MOVE 'HIT'            TO RES-STATUS
                       MOVE REG-VALUE (REG-IDX) TO RES-VALUE
                       ADD 1 TO REG-HITS (REG-IDX).

       3300-EXIT.
           EXIT.

      *****************************************************************
      * Added 10/08/1997 - an expired GET now clears the stored value *
      * (matching the on-line EXPIRED path) before counting the miss, *
      * so the next GET against this entry sees REG-VALUE-ABSENT      *
      * rather than a stale value that happens to still compare       *
      * expired.                                                       *
      *****************************************************************
       3320-EXPIRE-ENTRY.
           MOVE 'EXPIRED'       TO RES-STATUS.
           MOVE ZERO            TO RES-VALUE.
           MOVE 'N'             TO REG-HAS-VALUE   (REG-IDX).
           MOVE ZERO            TO REG-VALUE       (REG-IDX)
                                    REG-STORED-TIME (REG-IDX).
           ADD 1 TO REG-MISSES (REG-IDX).

       3320-EXIT.
           EXIT.

      *****************************************************************
      * INV - invalidate one cache.  Counters are not reset.          *
      *****************************************************************
       3400-DO-INV.
      *        Clearing an already-empty cache is still a valid INV -
      *        CLEARED either way, no distinction made in RES-STATUS
      *        between "had a value" and "was already empty".
           IF  CACHE-FOUND
               MOVE 'N'         TO REG-HAS-VALUE   (REG-IDX)
               MOVE ZERO        TO REG-VALUE       (REG-IDX)
                                    REG-STORED-TIME (REG-IDX)
               MOVE 'CLEARED'   TO RES-STATUS
               MOVE ZERO        TO RES-VALUE
           ELSE
               MOVE 'BADNAME'   TO RES-STATUS
               MOVE ZERO        TO RES-VALUE
               DISPLAY 'ZTCM000 BADNAME - ' OP-CACHE-NAME
                   UPON CONSOLE.

       3400-EXIT.
           EXIT.

      *****************************************************************
      * IVA - invalidate every defined cache.  Counters are not       *
      * reset.  Batch-native analogue of the on-line ZECS003 clear-*  *
      * transaction, which issued one DELETE per VSAM record - here   *
      * it is one table entry per iteration of the registry.          *
      *****************************************************************
       3500-DO-IVA.
      *        Walk every registered cache and clear it - there is no
      *        lookup and no BADNAME path, since IVA does not name a
      *        single cache.
           IF  DEF-COUNT GREATER THAN ZERO
               PERFORM 3510-CLEAR-ONE-ENTRY THRU 3510-EXIT
                   VARYING SCAN-IDX FROM 1 BY 1
                   UNTIL SCAN-IDX GREATER THAN DEF-COUNT.

      *        IVA is unconditionally CLEARED, even on a run with
      *        zero defined caches - there is simply nothing to clear.
           MOVE 'CLEARED'       TO RES-STATUS.
           MOVE ZERO            TO RES-VALUE.

       3500-EXIT.
           EXIT.

      *        One registry row reset per call - counters are left
      *        untouched, same rule as the single-cache INV above.
       3510-CLEAR-ONE-ENTRY.
           MOVE 'N'  TO REG-HAS-VALUE   (SCAN-IDX).
           MOVE ZERO TO REG-VALUE       (SCAN-IDX)
                         REG-STORED-TIME (SCAN-IDX).

       3510-EXIT.
           EXIT.

      *****************************************************************
      * Write the OPERATION-RESULT record for the operation just      *
      * applied.                                                      *
      *****************************************************************
       3600-WRITE-RESULT.
      *        RES-RECORD was filled field by field back in
      *        3050-APPLY-OPERATION and the verb-specific paragraph
      *        it called - this paragraph only writes it.
           WRITE RES-RECORD.

           IF  RES-FILE-STATUS NOT = '00'
               MOVE 'RESFILE '         TO AM-FILE-ID
               MOVE RES-FILE-STATUS    TO AM-FILE-STATUS
               MOVE '3600'             TO AM-PARAGRAPH
               PERFORM 9900-FILE-ERROR THRU 9900-EXIT.

       3600-EXIT.
           EXIT.

      *****************************************************************
      * End-of-run statistics report: heading, one detail line per    *
      * defined cache in definition order, then the total line.       *
      *****************************************************************
       4000-WRITE-STATISTICS.
      *        Title and column headings are written unconditionally,
      *        even on a run that defined no caches at all.
           PERFORM 4100-WRITE-HEADINGS     THRU 4100-EXIT.

      *        One detail line per registered cache, oldest
      *        definition first - the same order the registry
      *        itself was built in back in Pass 1.
           IF  DEF-COUNT GREATER THAN ZERO
               PERFORM 4200-WRITE-DETAIL   THRU 4200-EXIT
                   VARYING SCAN-IDX FROM 1 BY 1
                   UNTIL SCAN-IDX GREATER THAN DEF-COUNT.

      *        Control-total line closes out the report - added
      *        05/11/1994 so the report is self-checking without a
      *        separate audit job.
           PERFORM 4300-WRITE-TOTAL-LINE   THRU 4300-EXIT.

       4000-EXIT.
           EXIT.

      *****************************************************************
      * Write the title line and the column-heading line.             *
      *****************************************************************
       4100-WRITE-HEADINGS.
      *        ST-HEADING-LINE and ST-COLUMN-LINE are fixed literal
      *        layouts from ZTCMZSC - nothing to MOVE in from working
      *        storage except the group itself onto RPT-RECORD.
           MOVE ST-HEADING-LINE TO RPT-RECORD.
           WRITE RPT-RECORD.

           MOVE ST-COLUMN-LINE  TO RPT-RECORD.
           WRITE RPT-RECORD.

      *        One status check covers both WRITEs above - if the
      *        first one failed the second would too, so checking
      *        after both costs nothing and matches the paragraph's
      *        single AM-PARAGRAPH tag of '4100'.
           IF  RPT-FILE-STATUS NOT = '00'
               MOVE 'RPTFILE '         TO AM-FILE-ID
               MOVE RPT-FILE-STATUS    TO AM-FILE-STATUS
               MOVE '4100'             TO AM-PARAGRAPH
               PERFORM 9900-FILE-ERROR THRU 9900-EXIT.

       4100-EXIT.
           EXIT.

      *****************************************************************
      * Build and write one CACHE-STATS detail line, and fold this    *
      * cache's hits/misses into the grand totals as we go.           *
      *****************************************************************
       4200-WRITE-DETAIL.
      *        Derive this cache's hit rate and end-of-run validity
      *        flag before filling the print fields below - both are
      *        computed once per cache, not carried in REG-ENTRY.
           PERFORM 4210-COMPUTE-HIT-RATE THRU 4210-EXIT.
           PERFORM 4220-COMPUTE-VALIDITY THRU 4220-EXIT.

      *        Field-by-field MOVE from the registry entry at
      *        SCAN-IDX into the edited print fields of ST-DETAIL-
      *        LINE - the zero-suppression happens on the MOVE into
      *        the Z-edited PICTUREs, not here.
           MOVE REG-NAME   (SCAN-IDX) TO DL-NAME.
           MOVE REG-HITS   (SCAN-IDX) TO DL-HITS.
           MOVE REG-MISSES (SCAN-IDX) TO DL-MISSES.
      *        DL-TOTAL is this cache's hits plus misses - computed
      *        fresh each time, not stored anywhere in REG-ENTRY.
           COMPUTE DL-TOTAL = REG-HITS (SCAN-IDX)
                             + REG-MISSES (SCAN-IDX).
           MOVE HIT-RATE-VALUE            TO DL-RATE.
           MOVE REG-TTL    (SCAN-IDX) TO DL-TTL.
           MOVE CACHE-VALID-FLAG          TO DL-VALID.

           MOVE ST-DETAIL-LINE TO RPT-RECORD.
           WRITE RPT-RECORD.

           IF  RPT-FILE-STATUS NOT = '00'
               MOVE 'RPTFILE '         TO AM-FILE-ID
               MOVE RPT-FILE-STATUS    TO AM-FILE-STATUS
               MOVE '4200'             TO AM-PARAGRAPH
               PERFORM 9900-FILE-ERROR THRU 9900-EXIT.

      *        Fold this cache's hits and misses into the run-wide
      *        control totals as each detail line is written, rather
      *        than re-scanning the table a second time in
      *        4300-WRITE-TOTAL-LINE.  GRAND-HITS and GRAND-MISSES
      *        are PIC S9(07) COMP, wide enough for the sum of up to
      *        50 caches each themselves bounded at PIC S9(07) - see
      *        the 08/30/2005 change-log entry above.
           ADD REG-HITS   (SCAN-IDX) TO GRAND-HITS.
           ADD REG-MISSES (SCAN-IDX) TO GRAND-MISSES.

       4200-EXIT.
           EXIT.

      *****************************************************************
      * Hit-rate = hits / (hits + misses) * 100, rounded half-up to   *
      * 2 decimal places; zero when total requests is zero.           *
      *****************************************************************
       4210-COMPUTE-HIT-RATE.
      *        TOTAL-REQUESTS is the 77-level scratch accumulator
      *        declared in WORKING-STORAGE above - reused for each
      *        cache in turn, not a running total across caches.
           COMPUTE TOTAL-REQUESTS = REG-HITS (SCAN-IDX)
                                   + REG-MISSES (SCAN-IDX).

      *        A cache nobody has ever asked about has no rate to
      *        report - guard the divide rather than let it ZERO
      *        DIVIDE.
           IF  TOTAL-REQUESTS EQUAL ZERO
               MOVE ZERO TO HIT-RATE-VALUE
           ELSE
      *            Rounds half-up to 2 decimal places, per the
      *            01/30/1993 change - it used to truncate.  Display
      *            width is PIC 9(03)V99 (widened 08/21/2000) since
      *            the value, a true percentage, never exceeds 100.
               COMPUTE HIT-RATE-VALUE ROUNDED =
                   (REG-HITS (SCAN-IDX) / TOTAL-REQUESTS) * 100.

       4210-EXIT.
           EXIT.

      *****************************************************************
      * End-of-run validity: Y when the entry holds a value whose     *
      * age at the LAST operation's timestamp is not greater than     *
      * its TTL, N otherwise (including empty caches).                *
      *****************************************************************
       4220-COMPUTE-VALIDITY.
      *        An empty cache (nothing stored, or cleared by INV/IVA)
      *        is never valid - there is no value for it to hold.
           MOVE 'N' TO CACHE-VALID-FLAG.

           IF  REG-VALUE-PRESENT (SCAN-IDX)
      *            3150-CHECK-EXPIRED is shared with 3300-DO-GET - it
      *            reads REG-IDX and CHECK-TIME as its working
      *            parameters, so both are loaded here before the
      *            PERFORM, same convention as the GET path.
               MOVE SCAN-IDX    TO REG-IDX
               MOVE LAST-OP-TIME TO CHECK-TIME
               PERFORM 3150-CHECK-EXPIRED THRU 3150-EXIT
               IF  NOT ENTRY-EXPIRED
                   MOVE 'Y' TO CACHE-VALID-FLAG.

       4220-EXIT.
           EXIT.

      *****************************************************************
      * Final control-total line - cache count, grand hits, grand     *
      * misses across every defined cache.                            *
      *****************************************************************
       4300-WRITE-TOTAL-LINE.
      *        GRAND-CACHE-COUNT is simply DEF-COUNT carried under
      *        its report name; GRAND-HITS and GRAND-MISSES were
      *        already accumulated across every cache back in
      *        4200-WRITE-DETAIL - nothing left to total here but
      *        the MOVE into the edited print fields.
           MOVE DEF-COUNT       TO GRAND-CACHE-COUNT.
           MOVE GRAND-CACHE-COUNT TO TL-CACHES.
           MOVE GRAND-HITS        TO TL-HITS.
           MOVE GRAND-MISSES      TO TL-MISSES.

           MOVE ST-TOTAL-LINE TO RPT-RECORD.
           WRITE RPT-RECORD.

           IF  RPT-FILE-STATUS NOT = '00'
               MOVE 'RPTFILE '         TO AM-FILE-ID
               MOVE RPT-FILE-STATUS    TO AM-FILE-STATUS
               MOVE '4300'             TO AM-PARAGRAPH
               PERFORM 9900-FILE-ERROR THRU 9900-EXIT.

       4300-EXIT.
           EXIT.

      *****************************************************************
      * Close the files and end the run.                              *
      *****************************************************************
       9000-TERMINATE.
      *        Normal end-of-job close of all four files, in the same
      *        order they were opened back in 1000-INITIALIZE, then
      *        STOP RUN with whatever RETURN-CODE is already set -
      *        zero, on the normal path that reaches this paragraph.
           CLOSE DEF-FILE
                 OP-FILE
                 RES-FILE
                 RPT-FILE.

           STOP RUN.

       9000-EXIT.
           EXIT.

      *****************************************************************
      * Unrecoverable file error - display diagnostic and abend.      *
      * ABEND-MESSAGE was filled by the caller (file ID, file status, *
      * four-digit paragraph tag) immediately before the PERFORM that *
      * reached here, so one diagnostic line always identifies both   *
      * which file and which paragraph failed - the 11/03/1999 fix    *
      * that replaced a bare status-code-only message for the         *
      * registry-full condition applies to every caller alike.        *
      *****************************************************************
       9900-FILE-ERROR.
           DISPLAY 'ZTCM000 ABEND - ' ABEND-MESSAGE
               UPON CONSOLE.

      *        RETURN-CODE 999 tells the calling JCL step this was a
      *        program-detected abend, not a system one - the shop's
      *        convention for "look at the console log, not a dump".
           MOVE 999 TO RETURN-CODE.
           STOP RUN.

       9900-EXIT.
           EXIT.
