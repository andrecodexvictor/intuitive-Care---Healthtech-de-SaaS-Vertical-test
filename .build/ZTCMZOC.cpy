      *****************************************************************
      * ZTCMZOC - CACHE-OPERATION record layout.                      *
      *                                                               *
      * One record per cache operation on OP-FILE, in ascending       *
      * OP-TIME sequence.  OP-TIME replaces the interactive "current   *
      * clock time" used by the on-line zECS transactions this        *
      * batch was built from.                                         *
      *                                                               *
      * Record occupies the full 32-byte operation-file line; there   *
      * is no spare byte left over for a trailing FILLER.             *
      *****************************************************************
       01  OP-RECORD.
           05  OP-CODE                PIC X(03).
               88  OP-IS-SET              VALUE 'SET'.
               88  OP-IS-GET              VALUE 'GET'.
               88  OP-IS-INV              VALUE 'INV'.
               88  OP-IS-IVA              VALUE 'IVA'.
           05  OP-CACHE-NAME          PIC X(12).
           05  OP-TIME                PIC 9(08).
           05  OP-VALUE               PIC 9(09).
