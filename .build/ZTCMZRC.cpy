      *****************************************************************
      * ZTCMZRC - OPERATION-RESULT record layout.                     *
      *                                                               *
      * One record written to RES-FILE for every CACHE-OPERATION read,*
      * echoing the operation and carrying the outcome assigned by    *
      * ZTCM000's business-rule paragraphs.                           *
      *                                                               *
      * Record occupies the full 32-byte result-file line; there is   *
      * no spare byte left over for a trailing FILLER.                *
      *****************************************************************
       01  RES-RECORD.
           05  RES-OP-CODE            PIC X(03).
           05  RES-NAME               PIC X(12).
           05  RES-STATUS             PIC X(08).
           05  RES-VALUE              PIC 9(09).
