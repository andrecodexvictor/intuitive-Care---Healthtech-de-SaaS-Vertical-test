000100*****************************************************************
000200* ZTCMZSC - Statistics report print-line layouts.               *
000300*                                                               *
000400* 80-column print layout written to RPT-FILE by ZTCM000's       *
000500* 4000 series paragraphs: a title line, a column-heading line,  *
000600* one detail line per defined cache (CACHE-STATS), and a final  *
000700* control-total line (cache count, grand hits, grand misses).   *
000800* Laid out the way the on-line zECS shop lays out its screen    *
000900* maps - fixed column positions, literal headings carried as    *
001000* VALUE clauses, FILLER holding every gap to the next field so  *
001100* the 80-byte width never drifts when a field is resized.       *
001200*****************************************************************
001300*
001400* ST-HEADING-LINE - the one-time report title, centered by eye
001500* over the 80-byte line (24 bytes of lead-in spaces, the title
001600* literal, 24 bytes of trailing spaces).  Written once by
001700* 4100-WRITE-HEADINGS ahead of the column line below.
001800*
001900 01  ST-HEADING-LINE.
002000     05  FILLER                 PIC X(24) VALUE SPACES.
002100     05  HL-TITLE               PIC X(32)
002200                                 VALUE 'TTL CACHE STATE MANAGER REPORT'.
002300     05  FILLER                 PIC X(24) VALUE SPACES.
002400
002500*
002600* ST-COLUMN-LINE - column headings for the detail body, one
002700* literal per CACHE-STATS field below (CH-NAME over DL-NAME,
002800* CH-HITS over DL-HITS, and so on).  4100-WRITE-HEADINGS writes
002900* this line directly after ST-HEADING-LINE and a blank line.
003000*
003100 01  ST-COLUMN-LINE.
003200     05  FILLER                 PIC X(02) VALUE SPACES.
003300     05  CH-NAME                PIC X(14) VALUE 'CACHE NAME'.
003400     05  FILLER                 PIC X(02) VALUE SPACES.
003500*        CH-HITS heads the hit counter column (DL-HITS below).
003600     05  CH-HITS                PIC X(07) VALUE 'HITS'.
003700     05  FILLER                 PIC X(02) VALUE SPACES.
003800*        CH-MISSES heads the miss counter column (DL-MISSES).
003900     05  CH-MISSES              PIC X(08) VALUE 'MISSES'.
004000     05  FILLER                 PIC X(02) VALUE SPACES.
004100*        CH-TOTAL heads hits-plus-misses (DL-TOTAL, computed by
004200*        4210-COMPUTE-HIT-RATE - not carried in REG-ENTRY).
004300     05  CH-TOTAL               PIC X(07) VALUE 'TOTAL'.
004400     05  FILLER                 PIC X(02) VALUE SPACES.
004500*        CH-RATE heads the rounded hit-rate percentage column.
004600     05  CH-RATE                PIC X(10) VALUE 'HIT-RATE %'.
004700     05  FILLER                 PIC X(02) VALUE SPACES.
004800*        CH-TTL heads the cache's configured time-to-live,
004900*        unpacked from REG-TTL for display (DL-TTL).
005000     05  CH-TTL                 PIC X(04) VALUE 'TTL'.
005100     05  FILLER                 PIC X(02) VALUE SPACES.
005200*        CH-VALID heads the end-of-run validity flag column -
005300*        'Y' or 'N' from 4220-COMPUTE-VALIDITY (DL-VALID).
005400     05  CH-VALID               PIC X(05) VALUE 'VALID'.
005500     05  FILLER                 PIC X(11) VALUE SPACES.
005600
005700*
005800* ST-DETAIL-LINE - one line per cache, built field by field in
005900* 4200-WRITE-DETAIL from the current REG-ENTRY subscripted by
006000* SCAN-IDX, then written to RPT-FILE.  Numeric fields carry
006100* zero-suppressed edited PICTUREs (Z's) rather than the packed
006200* COMP/COMP-3 storage of the working fields they are MOVEd
006300* from, per the shop's print-line convention.
006400*
006500 01  ST-DETAIL-LINE.
006600     05  FILLER                 PIC X(02) VALUE SPACES.
006700*        DL-NAME - MOVE of REG-NAME (ZTCMZTC), the cache key.
006800     05  DL-NAME                PIC X(14).
006900     05  FILLER                 PIC X(02) VALUE SPACES.
007000*        DL-HITS - MOVE of REG-HITS, this cache's hit count.
007100     05  DL-HITS                PIC ZZZZZZ9.
007200     05  FILLER                 PIC X(02) VALUE SPACES.
007300*        DL-MISSES - MOVE of REG-MISSES, this cache's miss
007400*        count.  One byte wider than DL-HITS to line up under
007500*        the eight-byte CH-MISSES heading literal above.
007600     05  DL-MISSES              PIC ZZZZZZZ9.
007700     05  FILLER                 PIC X(02) VALUE SPACES.
007800*        DL-TOTAL - hits plus misses for this cache, computed
007900*        in 4210-COMPUTE-HIT-RATE (not stored in REG-ENTRY).
008000     05  DL-TOTAL               PIC ZZZZZZ9.
008100     05  FILLER                 PIC X(02) VALUE SPACES.
008200*        DL-RATE - hit rate as a percentage, ROUNDED to two
008300*        decimal places by 4210-COMPUTE-HIT-RATE; zero when
008400*        DL-TOTAL is zero (no requests yet seen for this cache).
008500     05  DL-RATE                PIC ZZ9.99.
008600     05  FILLER                 PIC X(04) VALUE SPACES.
008700*        DL-TTL - REG-TTL unpacked from COMP-3 for display;
008800*        the configured seconds-to-live for this cache.
008900     05  DL-TTL                 PIC ZZZ9.
009000     05  FILLER                 PIC X(02) VALUE SPACES.
009100*        DL-VALID - 'Y'/'N' set by 4220-COMPUTE-VALIDITY, the
009200*        end-of-run expiration test against the batch's last
009300*        operation timestamp (not a per-operation GET result).
009400     05  DL-VALID               PIC X(01).
009500     05  FILLER                 PIC X(17) VALUE SPACES.
009600
009700*
009800* ST-TOTAL-LINE - the control-total line closing the report,
009900* written once by 4300-WRITE-TOTAL-LINE after the last detail
010000* line.  Carries the cache count and the grand hit/miss totals
010100* accumulated across every REG-ENTRY scanned in 4200-WRITE-
010200* DETAIL - auditors reconcile this line by hand-adding the
010300* HITS and MISSES columns of the detail lines above it.
010400*
010500 01  ST-TOTAL-LINE.
010600     05  FILLER                 PIC X(02) VALUE SPACES.
010700*        TL-CACHES - MOVE of GRAND-CACHE-COUNT, the number of
010800*        REG-ENTRY rows loaded from DEF-FILE this run.
010900     05  TL-CACHES-LIT          PIC X(14) VALUE 'TOTAL CACHES:'.
011000     05  TL-CACHES              PIC ZZZ9.
011100     05  FILLER                 PIC X(03) VALUE SPACES.
011200*        TL-HITS - MOVE of GRAND-HITS, the sum of every REG-
011300*        HITS counter across all caches (4200-WRITE-DETAIL's
011400*        ADD REG-HITS(SCAN-IDX) TO GRAND-HITS).  Seven digits,
011500*        matching REG-HITS in ZTCMZTC, so the control total
011600*        cannot overflow before the per-cache counter does.
011700     05  TL-HITS-LIT            PIC X(12) VALUE 'GRAND HITS:'.
011800     05  TL-HITS                PIC ZZZZZZ9.
011900     05  FILLER                 PIC X(03) VALUE SPACES.
012000*        TL-MISSES - MOVE of GRAND-MISSES, the sum of every
012100*        REG-MISSES counter across all caches.  Same seven-
012200*        digit width as TL-HITS for the same reason.
012300     05  TL-MISSES-LIT          PIC X(14) VALUE 'GRAND MISSES:'.
012400     05  TL-MISSES              PIC ZZZZZZ9.
012500     05  FILLER                 PIC X(14) VALUE SPACES.
