000100*****************************************************************
000200* ZTCMZOC - CACHE-OPERATION record layout.                      *
000300*                                                               *
000400* One record per cache operation on OP-FILE, in ascending       *
000500* OP-TIME sequence.  OP-TIME replaces the interactive "current   *
000600* clock time" used by the on-line zECS transactions this        *
000700* batch was built from.                                         *
000800*                                                               *
000900* Record occupies the full 32-byte operation-file line; there   *
001000* is no spare byte left over for a trailing FILLER.             *
001100*****************************************************************
001200 01  OP-RECORD.
001300     05  OP-CODE                PIC X(03).
001400         88  OP-IS-SET              VALUE 'SET'.
001500         88  OP-IS-GET              VALUE 'GET'.
001600         88  OP-IS-INV              VALUE 'INV'.
001700         88  OP-IS-IVA              VALUE 'IVA'.
001800     05  OP-CACHE-NAME          PIC X(12).
001900     05  OP-TIME                PIC 9(08).
002000     05  OP-VALUE               PIC 9(09).
