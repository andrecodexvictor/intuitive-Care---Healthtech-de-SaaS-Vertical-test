000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZTCM000.
000300 AUTHOR. T. OKONKWO.
000400 INSTALLATION. CORPORATE DATA CENTER.
000500 DATE-WRITTEN. 06/14/1988.
000600 DATE-COMPILED. 08/30/2005.
000700 SECURITY. CONFIDENTIAL.
000800*****************************************************************
000900*                                                               *
001000* z/OS TTL Cache State Manager - nightly batch.                 *
001100*                                                               *
001200* This program replaces the on-line zECS GET/PUT/DEL and        *
001300* expiration transactions with a single batch pass over a       *
001400* time-ordered operation stream.  It loads the set of named     *
001500* caches from DEF-FILE, applies each CACHE-OPERATION on OP-FILE *
001600* against an in-memory registry (TTL expiry on read, hit/miss   *
001700* accounting, store, invalidate-one, invalidate-all), writes    *
001800* one OPERATION-RESULT record per input operation, and at       *
001900* end-of-file produces the CACHE-STATS report with per-cache    *
002000* hit rate, TTL and end-of-run validity plus control totals.    *
002100*                                                               *
002200* Maintenance Log.                                              *
002300* Date       UserID    Description                              *
002400* ---------- --------  ---------------------------------------- *
002500* 06/14/1988 TOK       Initial version.  Ports the zECS001      *
002600*                      GET/PUT/DEL dialog and the ZECS000/      *
002700*                      ZECS003 expiration logic to a single     *
002800*                      batch driver - request CR4471.           *
002900* 11/02/1988 RJF       Added BADNAME result for operations      *
003000*                      against a cache name not on DEF-FILE.    *
003100* 03/21/1989 TOK       Corrected expiry test - an age exactly   *
003200*                      equal to the TTL is still valid, only    *
003300*                      strictly greater than TTL expires.       *
003400* 09/09/1990 RAF       INV and IVA no longer reset the hit and  *
003500*                      miss counters - counters persist across  *
003600*                      invalidation per AUDIT-90-118.           *
003700* 02/04/1991 TOK       Added registry bound check - abend if    *
003800*                      DEF-FILE carries more than 50 caches.    *
003900* 07/17/1992 RJF       Statistics report rewritten as fixed     *
004000*                      80-column print layout for the new       *
004100*                      viewer - request CR5528.                 *
004200* 01/30/1993 TOK       Hit-rate now rounds half-up to 2 decimal *
004300*                      places instead of truncating.            *
004400* 05/11/1994 RAF       Added control-total line (cache count,   *
004500*                      grand hits, grand misses) to report.     *
004600* 08/02/1995 RJF       File status checked after every OPEN,    *
004700*                      READ, WRITE and CLOSE - abend on any     *
004800*                      status other than 00 or 10.              *
004900* 04/19/1996 TOK       Registry lookup changed from the old     *
005000*                      VSAM-style sequential READ to an         *
005100*                      in-memory table scan - DEF-FILE volume   *
005200*                      no longer justifies a KSDS.              *
005300* 10/08/1997 RAF       GET against an expired entry now clears  *
005400*                      the stored value before counting the     *
005500*                      miss, matching the on-line EXPIRED path. *
005600* 02/11/1998 TOK       Y2K READINESS - OP-TIME and DEF-TTL were *
005700*                      never century-dependent (minutes since   *
005800*                      an arbitrary epoch) - reviewed, no       *
005900*                      change required.  Logged per Y2K-PGM-88. *
006000* 02/15/1999 RJF       End-of-run validity flag now compares    *
006100*                      against the LAST operation's timestamp,  *
006200*                      not the system clock - batch has none.   *
006300* 11/03/1999 RAF       Registry-full abend message now names    *
006400*                      the paragraph that fired it, not just    *
006500*                      status code RG - request CR6019.         *
006600* 08/21/2000 TOK       Hit-rate display widened to PIC 9(03)V99 *
006700*                      to carry triple-digit percentages safely *
006800*                      (value never exceeds 100) - CR6244.      *
006900* 04/02/2002 RJF       BADNAME result now also echoed to the    *
007000*                      console for the audit trail, matching    *
007100*                      the on-line zECS dialog - AUDIT-02-037.  *
007200* 09/17/2004 RAF       Elapsed-time and request-count fields    *
007300*                      repacked COMP-3 for consistency with     *
007400*                      the expiration-time arithmetic below -   *
007500*                      no logic change - request CR7410.        *
007600* 08/30/2005 TOK       GRAND-HITS and GRAND-MISSES widened      *
007700*                      from PIC S9(04) to PIC S9(07) COMP to    *
007800*                      match REG-HITS/REG-MISSES - a heavy-     *
007900*                      traffic run was truncating the report's  *
008000*                      GRAND HITS / GRAND MISSES control totals *
008100*                      past 9999 - AUDIT-05-204.                *
008200*                                                               *
008300*****************************************************************
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER. IBM-370.
008700 OBJECT-COMPUTER. IBM-370.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM.
009000
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT DEF-FILE ASSIGN TO DEFFILE
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS DEF-FILE-STATUS.
009600
009700     SELECT OP-FILE  ASSIGN TO OPFILE
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS OP-FILE-STATUS.
010000
010100     SELECT RES-FILE ASSIGN TO RESFILE
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS RES-FILE-STATUS.
010400
010500     SELECT RPT-FILE ASSIGN TO RPTFILE
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS RPT-FILE-STATUS.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100
011200*        DEF-FILE - cache definitions, read once in Pass 1 to
011300*        build CACHE-REGISTRY-TABLE.  16-byte fixed record,
011400*        line sequential, per the CACHE-DEFINITION layout.
011500 FD  DEF-FILE
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 16 CHARACTERS.
011800 COPY ZTCMZDC.
011900
012000*        OP-FILE - the time-ordered operation stream driving
012100*        Pass 2.  32-byte fixed record, line sequential.
012200 FD  OP-FILE
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 32 CHARACTERS.
012500 COPY ZTCMZOC.
012600
012700*        RES-FILE - one OPERATION-RESULT written per operation
012800*        read from OP-FILE.  32-byte fixed record, matching
012900*        OP-FILE's width though the layouts differ field by
013000*        field.
013100 FD  RES-FILE
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 32 CHARACTERS.
013400 COPY ZTCMZRC.
013500
013600*        RPT-FILE - the CACHE-STATS report, an 80-byte print
013700*        layout written only by the 4000 series of paragraphs
013800*        at end-of-run.  RPT-RECORD is the generic output area
013900*        every ST-xxx-LINE group from ZTCMZSC is MOVEd into
014000*        before the WRITE.
014100 FD  RPT-FILE
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 80 CHARACTERS.
014400 01  RPT-RECORD                 PIC X(80).
014500
014600 WORKING-STORAGE SECTION.
014700
014800*****************************************************************
014900* DEFINE LOCAL VARIABLES                                        *
015000*****************************************************************
015100*        One two-byte status code per SELECTed file, checked by
015200*        the paragraph that just issued the OPEN/READ/WRITE -
015300*        see the 08/02/1995 change log entry.
015400 01  FILE-STATUS-AREA.
015500     05  DEF-FILE-STATUS        PIC X(02) VALUE '00'.
015600     05  OP-FILE-STATUS         PIC X(02) VALUE '00'.
015700     05  RES-FILE-STATUS        PIC X(02) VALUE '00'.
015800     05  RPT-FILE-STATUS        PIC X(02) VALUE '00'.
015900     05  FILLER                 PIC X(04) VALUE SPACES.
016000
016100*        Run switches, each with its own 88-level condition
016200*        name so the PROCEDURE DIVISION tests DEF-EOF rather
016300*        than DEF-EOF-SW EQUAL 'Y' directly.
016400 01  CONTROL-SWITCHES.
016500*            Set by 2000-LOAD-DEFINITIONS' AT END clause.
016600     05  DEF-EOF-SW             PIC X(01) VALUE 'N'.
016700         88  DEF-EOF                    VALUE 'Y'.
016800*            Set by 3000-PROCESS-OPERATIONS' AT END clause.
016900     05  OP-EOF-SW              PIC X(01) VALUE 'N'.
017000         88  OP-EOF                     VALUE 'Y'.
017100*            Set by 3100-LOOKUP-CACHE / 3110-SCAN-ENTRY.
017200     05  CACHE-FOUND-SW         PIC X(01) VALUE 'N'.
017300         88  CACHE-FOUND                VALUE 'Y'.
017400*            Set by 3150-CHECK-EXPIRED, the shared age test.
017500     05  ENTRY-EXPIRED-SW       PIC X(01) VALUE 'N'.
017600         88  ENTRY-EXPIRED              VALUE 'Y'.
017700     05  FILLER                 PIC X(04) VALUE SPACES.
017800
017900*****************************************************************
018000* Registry bound and per-cache request counter - standalone     *
018100* scratch items, the way the on-line zECS programs carry a      *
018200* bound or multiplier as its own elementary item rather than    *
018300* folding it into a group.                                      *
018400*****************************************************************
018500 77  MAX-CACHES                 PIC S9(04) COMP VALUE 50.
018600 77  TOTAL-REQUESTS             PIC S9(07) COMP-3 VALUE ZERO.
018700
018800 01  RUN-COUNTERS.
018900*            Count of caches loaded from DEF-FILE; also doubles
019000*            as the registry's high-water subscript.
019100     05  DEF-COUNT              PIC S9(04) COMP VALUE ZERO.
019200*            Count of operations read from OP-FILE this run.
019300     05  OP-COUNT               PIC S9(07) COMP VALUE ZERO.
019400*            Subscript of the registry entry located by the
019500*            most recent 3100-LOOKUP-CACHE.
019600     05  REG-IDX                PIC S9(04) COMP VALUE ZERO.
019700*            PERFORM VARYING subscript, reused by the IVA
019800*            clear-all scan and the end-of-run report scan.
019900     05  SCAN-IDX               PIC S9(04) COMP VALUE ZERO.
020000     05  FILLER                 PIC X(04) VALUE SPACES.
020100
020200*****************************************************************
020300* Grand totals for the control-total line.  The -X REDEFINES    *
020400* give an alternate character view of each binary counter for   *
020500* hex-dump troubleshooting, same habit used for addresses on    *
020600* the on-line zFAM/zECS transactions.  GRAND-CACHE-COUNT stays  *
020700* a two-byte halfword - MAX-CACHES bounds it at 50 - but        *
020800* GRAND-HITS and GRAND-MISSES are carried as four-byte          *
020900* fullwords, below, since the counters that feed them are not   *
021000* similarly bounded.                                            *
021100*****************************************************************
021200 01  GRAND-CACHE-COUNT          PIC S9(04) COMP VALUE ZERO.
021300 01  GRAND-CACHE-COUNT-X REDEFINES GRAND-CACHE-COUNT
021400                                 PIC X(02).
021500
021600*****************************************************************
021700* GRAND-HITS and GRAND-MISSES carry PIC S9(07) COMP, matching   *
021800* REG-HITS/REG-MISSES in ZTCMZTC and the TL-HITS/TL-MISSES      *
021900* print fields in ZTCMZSC.  A four-digit accumulator fed by     *
022000* seven-digit per-cache counters (paragraph 4200, ADD REG-HITS  *
022100* ... TO GRAND-HITS) would silently truncate the control-total  *
022200* line on a run whose combined hits or misses pass 9999 - the   *
022300* widening below fixes that (see 08/30/2005 in the change log). *
022400* Their -X REDEFINES widen in step to the matching four-byte    *
022500* fullword view.                                                *
022600*****************************************************************
022700 01  GRAND-HITS                 PIC S9(07) COMP VALUE ZERO.
022800 01  GRAND-HITS-X REDEFINES GRAND-HITS
022900                                 PIC X(04).
023000
023100 01  GRAND-MISSES               PIC S9(07) COMP VALUE ZERO.
023200 01  GRAND-MISSES-X REDEFINES GRAND-MISSES
023300                                 PIC X(04).
023400
023500*****************************************************************
023600* Elapsed-time work fields.  Packed COMP-3, the way CURRENT-ABS *
023700* and RELATIVE-TIME are carried on the on-line zECS expiration  *
023800* dialog - these three hold exactly the same kind of minutes-   *
023900* since-epoch value.                                            *
024000*****************************************************************
024100 01  LAST-OP-TIME               PIC S9(08) VALUE ZERO COMP-3.
024200 01  CHECK-TIME                 PIC S9(08) VALUE ZERO COMP-3.
024300 01  RELATIVE-TIME              PIC S9(08) VALUE ZERO COMP-3.
024400
024500 01  HIT-RATE-VALUE             PIC 9(03)V99 VALUE ZERO.
024600 01  CACHE-VALID-FLAG           PIC X(01) VALUE 'N'.
024700
024800*****************************************************************
024900* zTCM KEY  record definition (cache-registry table).           *
025000*****************************************************************
025100 COPY ZTCMZTC.
025200
025300*****************************************************************
025400* zTCM statistics report print-line layouts.                    *
025500*****************************************************************
025600 COPY ZTCMZSC.
025700
025800*        Console abend diagnostic, built by whichever paragraph
025900*        hits a bad file status and displayed by 9900-FILE-
026000*        ERROR - every caller fills AM-FILE-ID, AM-FILE-STATUS
026100*        and AM-PARAGRAPH before the PERFORM 9900-FILE-ERROR.
026200 01  ABEND-MESSAGE.
026300     05  FILLER                 PIC X(13) VALUE 'FILE  I/O - '.
026400     05  FILLER                 PIC X(07) VALUE 'FILE: '.
026500*            Eight-byte logical file name - DEFFILE, OPFILE,
026600*            RESFILE or RPTFILE, space-padded.
026700     05  AM-FILE-ID             PIC X(08) VALUE SPACES.
026800     05  FILLER                 PIC X(10) VALUE ' STATUS: '.
026900*            The two-byte FILE STATUS value, or 'RG' for the
027000*            registry-full condition which has no real status.
027100     05  AM-FILE-STATUS         PIC X(02) VALUE SPACES.
027200     05  FILLER                 PIC X(12) VALUE ' Paragraph: '.
027300*            Four-digit paragraph number of the caller, so the
027400*            same abend message pinpoints where in the program
027500*            the failure was detected.
027600     05  AM-PARAGRAPH           PIC X(04) VALUE SPACES.
027700     05  FILLER                 PIC X(24) VALUE SPACES.
027800
027900 PROCEDURE DIVISION.
028000
028100*****************************************************************
028200* Main process.  Three passes over the run: build the registry  *
028300* from DEF-FILE, drive the registry from OP-FILE, then report.  *
028400* Each pass is a PERFORM ... THRU ... WITH TEST AFTER, the      *
028500* shop's habit for a read-process loop that must attempt the    *
028600* first READ before testing for end-of-file - there is no       *
028700* "priming read" ahead of the loop, the EOF switch starts 'N'   *
028800* and 1000-INITIALIZE leaves it that way.                       *
028900*****************************************************************
029000     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
029100
029200*        Pass 1 - build the in-memory cache registry.
029300     PERFORM 2000-LOAD-DEFINITIONS    THRU 2000-EXIT
029400         WITH TEST AFTER
029500         UNTIL DEF-EOF.
029600
029700*        Pass 2 - apply every operation against the registry.
029800     PERFORM 3000-PROCESS-OPERATIONS  THRU 3000-EXIT
029900         WITH TEST AFTER
030000         UNTIL OP-EOF.
030100
030200*        Pass 3 - one-shot end-of-run statistics report.
030300     PERFORM 4000-WRITE-STATISTICS    THRU 4000-EXIT.
030400
030500*        Close up and end the run.
030600     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
030700
030800*****************************************************************
030900* Open the four batch files and prime the end-of-file switches. *
031000* Each OPEN is status-checked individually, per the 08/02/1995  *
031100* change, so ABEND-MESSAGE always names the specific file and   *
031200* the specific paragraph that failed - never a generic message. *
031300*****************************************************************
031400 1000-INITIALIZE.
031500*        DEF-FILE - the cache definitions, read once, in full,
031600*        before any operation is applied (Pass 1 above).
031700     OPEN INPUT  DEF-FILE.
031800     IF  DEF-FILE-STATUS NOT = '00'
031900         MOVE 'DEFFILE '         TO AM-FILE-ID
032000         MOVE DEF-FILE-STATUS    TO AM-FILE-STATUS
032100         MOVE '1000'             TO AM-PARAGRAPH
032200         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
032300
032400*        OP-FILE - the time-ordered operation stream, the      *
032500*        batch's replacement for the on-line terminal dialog.
032600     OPEN INPUT  OP-FILE.
032700     IF  OP-FILE-STATUS NOT = '00'
032800         MOVE 'OPFILE  '         TO AM-FILE-ID
032900         MOVE OP-FILE-STATUS     TO AM-FILE-STATUS
033000         MOVE '1000'             TO AM-PARAGRAPH
033100         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
033200
033300*        RES-FILE - one OPERATION-RESULT record written per
033400*        operation read from OP-FILE, in the same order.
033500     OPEN OUTPUT RES-FILE.
033600     IF  RES-FILE-STATUS NOT = '00'
033700         MOVE 'RESFILE '         TO AM-FILE-ID
033800         MOVE RES-FILE-STATUS    TO AM-FILE-STATUS
033900         MOVE '1000'             TO AM-PARAGRAPH
034000         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
034100
034200*        RPT-FILE - the CACHE-STATS report, written once at    *
034300*        end-of-run by the 4000 series of paragraphs.
034400     OPEN OUTPUT RPT-FILE.
034500     IF  RPT-FILE-STATUS NOT = '00'
034600         MOVE 'RPTFILE '         TO AM-FILE-ID
034700         MOVE RPT-FILE-STATUS    TO AM-FILE-STATUS
034800         MOVE '1000'             TO AM-PARAGRAPH
034900         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
035000
035100*        Prime both end-of-file switches to 'N' and zero every
035200*        counter and accumulator this run will build up - a
035300*        fresh JCL step never inherits values from a prior one.
035400     MOVE 'N'                    TO DEF-EOF-SW.
035500     MOVE 'N'                    TO OP-EOF-SW.
035600     MOVE ZERO                   TO DEF-COUNT
035700                                     OP-COUNT
035800                                     GRAND-HITS
035900                                     GRAND-MISSES
036000                                     LAST-OP-TIME.
036100
036200 1000-EXIT.
036300     EXIT.
036400
036500*****************************************************************
036600* Load the cache definitions.  Definition order on DEF-FILE     *
036700* becomes the registry order and the report order.              *
036800*****************************************************************
036900 2000-LOAD-DEFINITIONS.
037000*        File status 10 (end of file) is expected and handled
037100*        by the AT END clause below - only a status other than
037200*        00 or 10 is a real I/O error worth abending over.
037300     READ DEF-FILE
037400         AT END
037500             MOVE 'Y' TO DEF-EOF-SW.
037600
037700     IF  DEF-FILE-STATUS NOT = '00' AND NOT = '10'
037800         MOVE 'DEFFILE '         TO AM-FILE-ID
037900         MOVE DEF-FILE-STATUS    TO AM-FILE-STATUS
038000         MOVE '2000'             TO AM-PARAGRAPH
038100         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
038200
038300*        Skip the registry build on the trip through the loop
038400*        that found end-of-file - there is no record to add.
038500     IF  DEF-EOF-SW EQUAL 'N'
038600         PERFORM 2100-ADD-REGISTRY-ENTRY THRU 2100-EXIT.
038700
038800 2000-EXIT.
038900     EXIT.
039000
039100*****************************************************************
039200* Register one cache: name, TTL, empty state, zero counters.    *
039300* Registry is bounded at MAX-CACHES (50) - abend rather than    *
039400* overrun the table when DEF-FILE carries more than that.       *
039500*****************************************************************
039600 2100-ADD-REGISTRY-ENTRY.
039700*        DEF-COUNT, once incremented, doubles as both the
039800*        count of caches defined so far and the subscript of
039900*        the entry being built - definition order on DEF-FILE
040000*        becomes registry order and, later, report order.
040100     ADD 1 TO DEF-COUNT.
040200
040300*        Bound check added 02/04/1991 - REG-ENTRY OCCURS only
040400*        MAX-CACHES (50) times, so a 51st definition must abend
040500*        rather than overrun the table.  Uses status 'RG'
040600*        (registry) since there is no real file status for it.
040700     IF  DEF-COUNT GREATER THAN MAX-CACHES
040800         MOVE 'DEFFILE '         TO AM-FILE-ID
040900         MOVE 'RG'               TO AM-FILE-STATUS
041000         MOVE '2100'             TO AM-PARAGRAPH
041100         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
041200
041300*        Carry the name and TTL straight from CACHE-DEFINITION.
041400     MOVE DEF-COUNT              TO REG-IDX.
041500     MOVE DEF-NAME               TO REG-NAME    (REG-IDX).
041600     MOVE DEF-TTL                TO REG-TTL     (REG-IDX).
041700
041800*        A newly registered cache starts empty - no stored
041900*        value, no stored timestamp - until a SET operation
042000*        arrives for it on OP-FILE.
042100     MOVE 'N'                    TO REG-HAS-VALUE (REG-IDX).
042200     MOVE ZERO                   TO REG-VALUE      (REG-IDX)
042300                                     REG-STORED-TIME (REG-IDX).
042400
042500*        Hit/miss counters start at zero and, per AUDIT-90-118,
042600*        are never reset again for the life of this run - not
042700*        by INV, not by IVA.
042800     MOVE ZERO                   TO REG-HITS    (REG-IDX)
042900                                     REG-MISSES  (REG-IDX).
043000
043100 2100-EXIT.
043200     EXIT.
043300
043400*****************************************************************
043500* Read one CACHE-OPERATION and apply its business rule.         *
043600*****************************************************************
043700 3000-PROCESS-OPERATIONS.
043800*        Same end-of-file convention as 2000-LOAD-DEFINITIONS -
043900*        status 10 is the expected AT END condition, anything
044000*        else is an I/O error worth abending the run over.
044100     READ OP-FILE
044200         AT END
044300             MOVE 'Y' TO OP-EOF-SW.
044400
044500     IF  OP-FILE-STATUS NOT = '00' AND NOT = '10'
044600         MOVE 'OPFILE  '         TO AM-FILE-ID
044700         MOVE OP-FILE-STATUS     TO AM-FILE-STATUS
044800         MOVE '3000'             TO AM-PARAGRAPH
044900         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
045000
045100*        Skip dispatch on the trip that found end-of-file.
045200     IF  OP-EOF-SW EQUAL 'N'
045300         PERFORM 3050-APPLY-OPERATION THRU 3050-EXIT.
045400
045500 3000-EXIT.
045600     EXIT.
045700
045800*****************************************************************
045900* Dispatch on OP-CODE and echo the operation onto RES-RECORD.   *
046000* CACHE-NAME is blank/ignored for IVA, so IVA skips the lookup. *
046100*****************************************************************
046200 3050-APPLY-OPERATION.
046300*        OP-COUNT is a simple run total; LAST-OP-TIME is kept
046400*        current on every operation so 4220-COMPUTE-VALIDITY
046500*        has a clock to measure the end-of-run report against -
046600*        this batch has no wall-clock TIME-OF-DAY to fall back
046700*        on (fix of 02/15/1999).
046800     ADD 1                       TO OP-COUNT.
046900     MOVE OP-TIME                TO LAST-OP-TIME.
047000
047100*        Echo the request fields onto the result record before
047200*        the verb-specific paragraphs fill in the outcome.
047300     MOVE OP-CODE                TO RES-OP-CODE.
047400     MOVE OP-CACHE-NAME          TO RES-NAME.
047500
047600*        IVA carries no cache name and needs no lookup - it
047700*        walks the whole registry itself (3500-DO-IVA).
047800     IF  OP-IS-IVA
047900         PERFORM 3500-DO-IVA        THRU 3500-EXIT.
048000
048100*        Every other verb needs the registry entry located
048200*        first, then dispatches on OP-CODE to its own handler.
048300     IF  NOT OP-IS-IVA
048400         PERFORM 3100-LOOKUP-CACHE  THRU 3100-EXIT
048500         IF  OP-IS-SET
048600             PERFORM 3200-DO-SET    THRU 3200-EXIT
048700         ELSE
048800         IF  OP-IS-GET
048900             PERFORM 3300-DO-GET    THRU 3300-EXIT
049000         ELSE
049100*                the only verb left once SET/GET/IVA are ruled
049200*                out is INV - no ELSE-IF chain needed for it.
049300             PERFORM 3400-DO-INV    THRU 3400-EXIT.
049400
049500*        Every verb, found or not, produces exactly one result.
049600     PERFORM 3600-WRITE-RESULT  THRU 3600-EXIT.
049700
049800 3050-EXIT.
049900     EXIT.
050000
050100*****************************************************************
050200* Locate OP-CACHE-NAME in the registry by a sequential scan.    *
050300* REG-IDX is zero and CACHE-FOUND-SW is 'N' when not found.     *
050400*****************************************************************
050500 3100-LOOKUP-CACHE.
050600*        Not-found is the default - REG-IDX stays zero and
050700*        CACHE-FOUND-SW stays 'N' unless 3110-SCAN-ENTRY below
050800*        matches a name, which is how callers recognize BADNAME.
050900     MOVE 'N'  TO CACHE-FOUND-SW.
051000     MOVE ZERO TO REG-IDX.
051100
051200*        Linear scan, oldest-definition-first, stopping the
051300*        instant a match is found - changed 04/19/1996 from a
051400*        sequential READ against a VSAM KSDS, since DEF-FILE's
051500*        volume (at most 50 rows) never justified the key set.
051600     IF  DEF-COUNT GREATER THAN ZERO
051700         PERFORM 3110-SCAN-ENTRY THRU 3110-EXIT
051800             VARYING SCAN-IDX FROM 1 BY 1
051900             UNTIL SCAN-IDX GREATER THAN DEF-COUNT
052000                OR CACHE-FOUND.
052100
052200 3100-EXIT.
052300     EXIT.
052400
052500*        One table row compared per call from the PERFORM
052600*        VARYING above.
052700 3110-SCAN-ENTRY.
052800     IF  REG-NAME (SCAN-IDX) EQUAL OP-CACHE-NAME
052900         MOVE SCAN-IDX    TO REG-IDX
053000         MOVE 'Y'         TO CACHE-FOUND-SW.
053100
053200 3110-EXIT.
053300     EXIT.
053400
053500*****************************************************************
053600* Test whether the entry at REG-IDX is expired as of            *
053700* CHECK-TIME.  Caller loads REG-IDX and CHECK-TIME first and    *
053800* must already know the entry holds a stored value - this      *
053900* paragraph only judges the age, not presence.                  *
054000*                                                                *
054100* An age exactly equal to the TTL is still valid - only         *
054200* strictly greater than the TTL expires (fix of 03/21/1989).    *
054300*****************************************************************
054400 3150-CHECK-EXPIRED.
054500     MOVE 'N' TO ENTRY-EXPIRED-SW.
054600
054700*        RELATIVE-TIME here is the entry's age at CHECK-TIME -
054800*        the same name and the same arithmetic the on-line
054900*        zECS expiration dialog uses for CURRENT-ABS minus
055000*        ZF-ABS, just driven off the operation stream's own
055100*        timestamp instead of a system clock read.
055200     COMPUTE RELATIVE-TIME = CHECK-TIME - REG-STORED-TIME (REG-IDX).
055300
055400     IF  RELATIVE-TIME GREATER THAN REG-TTL (REG-IDX)
055500         MOVE 'Y' TO ENTRY-EXPIRED-SW.
055600
055700 3150-EXIT.
055800     EXIT.
055900
056000*****************************************************************
056100* SET - store the value and timestamp unconditionally.          *
056200* Does not touch the hit/miss counters.                         *
056300*****************************************************************
056400 3200-DO-SET.
056500*        A found cache always accepts the new value, whatever
056600*        its prior state - overwriting an existing value, or
056700*        filling an empty one, is the same STORED outcome.
056800     IF  CACHE-FOUND
056900         MOVE OP-VALUE    TO REG-VALUE       (REG-IDX)
057000         MOVE OP-TIME     TO REG-STORED-TIME (REG-IDX)
057100         MOVE 'Y'         TO REG-HAS-VALUE   (REG-IDX)
057200         MOVE 'STORED'    TO RES-STATUS
057300         MOVE ZERO        TO RES-VALUE
057400     ELSE
057500*            Added 11/02/1988 - a SET against an undefined
057600*            cache name is logged to the console the same way
057700*            the on-line dialog flags an unknown key.
057800         MOVE 'BADNAME'   TO RES-STATUS
057900         MOVE ZERO        TO RES-VALUE
058000         DISPLAY 'ZTCM000 BADNAME - ' OP-CACHE-NAME
058100             UPON CONSOLE.
058200
058300 3200-EXIT.
058400     EXIT.
058500
058600*****************************************************************
058700* GET - MISS when no value is stored, EXPIRED when the stored   *
058800* value has aged past the TTL (entry is cleared and counted as  *
058900* a miss, per AUDIT-90-118 / fix of 10/08/1997), else HIT.      *
059000*****************************************************************
059100 3300-DO-GET.
059200*        BADNAME takes priority over everything else - there is
059300*        no entry to test the value or age of.
059400     IF  NOT CACHE-FOUND
059500         MOVE 'BADNAME'   TO RES-STATUS
059600         MOVE ZERO        TO RES-VALUE
059700         DISPLAY 'ZTCM000 BADNAME - ' OP-CACHE-NAME
059800             UPON CONSOLE
059900     ELSE
060000*            A defined cache with nothing ever stored in it is
060100*            a MISS, never EXPIRED - EXPIRED only applies to a
060200*            value that WAS present and has since aged out.
060300         IF  REG-VALUE-ABSENT (REG-IDX)
060400             MOVE 'MISS'  TO RES-STATUS
060500             MOVE ZERO    TO RES-VALUE
060600             ADD 1 TO REG-MISSES (REG-IDX)
060700         ELSE
060800*                Test the stored value's age as of THIS
060900*                operation's own timestamp, not the system
061000*                clock - every expiry test in this program
061100*                uses the operation stream's notion of time.
061200             MOVE OP-TIME TO CHECK-TIME
061300             PERFORM 3150-CHECK-EXPIRED THRU 3150-EXIT
061400             IF  ENTRY-EXPIRED
061500                 PERFORM 3320-EXPIRE-ENTRY THRU 3320-EXIT
061600             ELSE
061700*                    Still within TTL - return the value and
061800*                    count the hit.
061900                 MOVE 'HIT'            TO RES-STATUS
062000                 MOVE REG-VALUE (REG-IDX) TO RES-VALUE
062100                 ADD 1 TO REG-HITS (REG-IDX).
062200
062300 3300-EXIT.
062400     EXIT.
062500
062600*****************************************************************
062700* Added 10/08/1997 - an expired GET now clears the stored value *
062800* (matching the on-line EXPIRED path) before counting the miss, *
062900* so the next GET against this entry sees REG-VALUE-ABSENT      *
063000* rather than a stale value that happens to still compare       *
063100* expired.                                                       *
063200*****************************************************************
063300 3320-EXPIRE-ENTRY.
063400     MOVE 'EXPIRED'       TO RES-STATUS.
063500     MOVE ZERO            TO RES-VALUE.
063600     MOVE 'N'             TO REG-HAS-VALUE   (REG-IDX).
063700     MOVE ZERO            TO REG-VALUE       (REG-IDX)
063800                              REG-STORED-TIME (REG-IDX).
063900     ADD 1 TO REG-MISSES (REG-IDX).
064000
064100 3320-EXIT.
064200     EXIT.
064300
064400*****************************************************************
064500* INV - invalidate one cache.  Counters are not reset.          *
064600*****************************************************************
064700 3400-DO-INV.
064800*        Clearing an already-empty cache is still a valid INV -
064900*        CLEARED either way, no distinction made in RES-STATUS
065000*        between "had a value" and "was already empty".
065100     IF  CACHE-FOUND
065200         MOVE 'N'         TO REG-HAS-VALUE   (REG-IDX)
065300         MOVE ZERO        TO REG-VALUE       (REG-IDX)
065400                              REG-STORED-TIME (REG-IDX)
065500         MOVE 'CLEARED'   TO RES-STATUS
065600         MOVE ZERO        TO RES-VALUE
065700     ELSE
065800         MOVE 'BADNAME'   TO RES-STATUS
065900         MOVE ZERO        TO RES-VALUE
066000         DISPLAY 'ZTCM000 BADNAME - ' OP-CACHE-NAME
066100             UPON CONSOLE.
066200
066300 3400-EXIT.
066400     EXIT.
066500
066600*****************************************************************
066700* IVA - invalidate every defined cache.  Counters are not       *
066800* reset.  Batch-native analogue of the on-line ZECS003 clear-*  *
066900* transaction, which issued one DELETE per VSAM record - here   *
067000* it is one table entry per iteration of the registry.          *
067100*****************************************************************
067200 3500-DO-IVA.
067300*        Walk every registered cache and clear it - there is no
067400*        lookup and no BADNAME path, since IVA does not name a
067500*        single cache.
067600     IF  DEF-COUNT GREATER THAN ZERO
067700         PERFORM 3510-CLEAR-ONE-ENTRY THRU 3510-EXIT
067800             VARYING SCAN-IDX FROM 1 BY 1
067900             UNTIL SCAN-IDX GREATER THAN DEF-COUNT.
068000
068100*        IVA is unconditionally CLEARED, even on a run with
068200*        zero defined caches - there is simply nothing to clear.
068300     MOVE 'CLEARED'       TO RES-STATUS.
068400     MOVE ZERO            TO RES-VALUE.
068500
068600 3500-EXIT.
068700     EXIT.
068800
068900*        One registry row reset per call - counters are left
069000*        untouched, same rule as the single-cache INV above.
069100 3510-CLEAR-ONE-ENTRY.
069200     MOVE 'N'  TO REG-HAS-VALUE   (SCAN-IDX).
069300     MOVE ZERO TO REG-VALUE       (SCAN-IDX)
069400                   REG-STORED-TIME (SCAN-IDX).
069500
069600 3510-EXIT.
069700     EXIT.
069800
069900*****************************************************************
070000* Write the OPERATION-RESULT record for the operation just      *
070100* applied.                                                      *
070200*****************************************************************
070300 3600-WRITE-RESULT.
070400*        RES-RECORD was filled field by field back in
070500*        3050-APPLY-OPERATION and the verb-specific paragraph
070600*        it called - this paragraph only writes it.
070700     WRITE RES-RECORD.
070800
070900     IF  RES-FILE-STATUS NOT = '00'
071000         MOVE 'RESFILE '         TO AM-FILE-ID
071100         MOVE RES-FILE-STATUS    TO AM-FILE-STATUS
071200         MOVE '3600'             TO AM-PARAGRAPH
071300         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
071400
071500 3600-EXIT.
071600     EXIT.
071700
071800*****************************************************************
071900* End-of-run statistics report: heading, one detail line per    *
072000* defined cache in definition order, then the total line.       *
072100*****************************************************************
072200 4000-WRITE-STATISTICS.
072300*        Title and column headings are written unconditionally,
072400*        even on a run that defined no caches at all.
072500     PERFORM 4100-WRITE-HEADINGS     THRU 4100-EXIT.
072600
072700*        One detail line per registered cache, oldest
072800*        definition first - the same order the registry
072900*        itself was built in back in Pass 1.
073000     IF  DEF-COUNT GREATER THAN ZERO
073100         PERFORM 4200-WRITE-DETAIL   THRU 4200-EXIT
073200             VARYING SCAN-IDX FROM 1 BY 1
073300             UNTIL SCAN-IDX GREATER THAN DEF-COUNT.
073400
073500*        Control-total line closes out the report - added
073600*        05/11/1994 so the report is self-checking without a
073700*        separate audit job.
073800     PERFORM 4300-WRITE-TOTAL-LINE   THRU 4300-EXIT.
073900
074000 4000-EXIT.
074100     EXIT.
074200
074300*****************************************************************
074400* Write the title line and the column-heading line.             *
074500*****************************************************************
074600 4100-WRITE-HEADINGS.
074700*        ST-HEADING-LINE and ST-COLUMN-LINE are fixed literal
074800*        layouts from ZTCMZSC - nothing to MOVE in from working
074900*        storage except the group itself onto RPT-RECORD.
075000     MOVE ST-HEADING-LINE TO RPT-RECORD.
075100     WRITE RPT-RECORD.
075200
075300     MOVE ST-COLUMN-LINE  TO RPT-RECORD.
075400     WRITE RPT-RECORD.
075500
075600*        One status check covers both WRITEs above - if the
075700*        first one failed the second would too, so checking
075800*        after both costs nothing and matches the paragraph's
075900*        single AM-PARAGRAPH tag of '4100'.
076000     IF  RPT-FILE-STATUS NOT = '00'
076100         MOVE 'RPTFILE '         TO AM-FILE-ID
076200         MOVE RPT-FILE-STATUS    TO AM-FILE-STATUS
076300         MOVE '4100'             TO AM-PARAGRAPH
076400         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
076500
076600 4100-EXIT.
076700     EXIT.
076800
076900*****************************************************************
077000* Build and write one CACHE-STATS detail line, and fold this    *
077100* cache's hits/misses into the grand totals as we go.           *
077200*****************************************************************
077300 4200-WRITE-DETAIL.
077400*        Derive this cache's hit rate and end-of-run validity
077500*        flag before filling the print fields below - both are
077600*        computed once per cache, not carried in REG-ENTRY.
077700     PERFORM 4210-COMPUTE-HIT-RATE THRU 4210-EXIT.
077800     PERFORM 4220-COMPUTE-VALIDITY THRU 4220-EXIT.
077900
078000*        Field-by-field MOVE from the registry entry at
078100*        SCAN-IDX into the edited print fields of ST-DETAIL-
078200*        LINE - the zero-suppression happens on the MOVE into
078300*        the Z-edited PICTUREs, not here.
078400     MOVE REG-NAME   (SCAN-IDX) TO DL-NAME.
078500     MOVE REG-HITS   (SCAN-IDX) TO DL-HITS.
078600     MOVE REG-MISSES (SCAN-IDX) TO DL-MISSES.
078700*        DL-TOTAL is this cache's hits plus misses - computed
078800*        fresh each time, not stored anywhere in REG-ENTRY.
078900     COMPUTE DL-TOTAL = REG-HITS (SCAN-IDX)
079000                       + REG-MISSES (SCAN-IDX).
079100     MOVE HIT-RATE-VALUE            TO DL-RATE.
079200     MOVE REG-TTL    (SCAN-IDX) TO DL-TTL.
079300     MOVE CACHE-VALID-FLAG          TO DL-VALID.
079400
079500     MOVE ST-DETAIL-LINE TO RPT-RECORD.
079600     WRITE RPT-RECORD.
079700
079800     IF  RPT-FILE-STATUS NOT = '00'
079900         MOVE 'RPTFILE '         TO AM-FILE-ID
080000         MOVE RPT-FILE-STATUS    TO AM-FILE-STATUS
080100         MOVE '4200'             TO AM-PARAGRAPH
080200         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
080300
080400*        Fold this cache's hits and misses into the run-wide
080500*        control totals as each detail line is written, rather
080600*        than re-scanning the table a second time in
080700*        4300-WRITE-TOTAL-LINE.  GRAND-HITS and GRAND-MISSES
080800*        are PIC S9(07) COMP, wide enough for the sum of up to
080900*        50 caches each themselves bounded at PIC S9(07) - see
081000*        the 08/30/2005 change-log entry above.
081100     ADD REG-HITS   (SCAN-IDX) TO GRAND-HITS.
081200     ADD REG-MISSES (SCAN-IDX) TO GRAND-MISSES.
081300
081400 4200-EXIT.
081500     EXIT.
081600
081700*****************************************************************
081800* Hit-rate = hits / (hits + misses) * 100, rounded half-up to   *
081900* 2 decimal places; zero when total requests is zero.           *
082000*****************************************************************
082100 4210-COMPUTE-HIT-RATE.
082200*        TOTAL-REQUESTS is the 77-level scratch accumulator
082300*        declared in WORKING-STORAGE above - reused for each
082400*        cache in turn, not a running total across caches.
082500     COMPUTE TOTAL-REQUESTS = REG-HITS (SCAN-IDX)
082600                             + REG-MISSES (SCAN-IDX).
082700
082800*        A cache nobody has ever asked about has no rate to
082900*        report - guard the divide rather than let it ZERO
083000*        DIVIDE.
083100     IF  TOTAL-REQUESTS EQUAL ZERO
083200         MOVE ZERO TO HIT-RATE-VALUE
083300     ELSE
083400*            Rounds half-up to 2 decimal places, per the
083500*            01/30/1993 change - it used to truncate.  Display
083600*            width is PIC 9(03)V99 (widened 08/21/2000) since
083700*            the value, a true percentage, never exceeds 100.
083800         COMPUTE HIT-RATE-VALUE ROUNDED =
083900             (REG-HITS (SCAN-IDX) / TOTAL-REQUESTS) * 100.
084000
084100 4210-EXIT.
084200     EXIT.
084300
084400*****************************************************************
084500* End-of-run validity: Y when the entry holds a value whose     *
084600* age at the LAST operation's timestamp is not greater than     *
084700* its TTL, N otherwise (including empty caches).                *
084800*****************************************************************
084900 4220-COMPUTE-VALIDITY.
085000*        An empty cache (nothing stored, or cleared by INV/IVA)
085100*        is never valid - there is no value for it to hold.
085200     MOVE 'N' TO CACHE-VALID-FLAG.
085300
085400     IF  REG-VALUE-PRESENT (SCAN-IDX)
085500*            3150-CHECK-EXPIRED is shared with 3300-DO-GET - it
085600*            reads REG-IDX and CHECK-TIME as its working
085700*            parameters, so both are loaded here before the
085800*            PERFORM, same convention as the GET path.
085900         MOVE SCAN-IDX    TO REG-IDX
086000         MOVE LAST-OP-TIME TO CHECK-TIME
086100         PERFORM 3150-CHECK-EXPIRED THRU 3150-EXIT
086200         IF  NOT ENTRY-EXPIRED
086300             MOVE 'Y' TO CACHE-VALID-FLAG.
086400
086500 4220-EXIT.
086600     EXIT.
086700
086800*****************************************************************
086900* Final control-total line - cache count, grand hits, grand     *
087000* misses across every defined cache.                            *
087100*****************************************************************
087200 4300-WRITE-TOTAL-LINE.
087300*        GRAND-CACHE-COUNT is simply DEF-COUNT carried under
087400*        its report name; GRAND-HITS and GRAND-MISSES were
087500*        already accumulated across every cache back in
087600*        4200-WRITE-DETAIL - nothing left to total here but
087700*        the MOVE into the edited print fields.
087800     MOVE DEF-COUNT       TO GRAND-CACHE-COUNT.
087900     MOVE GRAND-CACHE-COUNT TO TL-CACHES.
088000     MOVE GRAND-HITS        TO TL-HITS.
088100     MOVE GRAND-MISSES      TO TL-MISSES.
088200
088300     MOVE ST-TOTAL-LINE TO RPT-RECORD.
088400     WRITE RPT-RECORD.
088500
088600     IF  RPT-FILE-STATUS NOT = '00'
088700         MOVE 'RPTFILE '         TO AM-FILE-ID
088800         MOVE RPT-FILE-STATUS    TO AM-FILE-STATUS
088900         MOVE '4300'             TO AM-PARAGRAPH
089000         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
089100
089200 4300-EXIT.
089300     EXIT.
089400
089500*****************************************************************
089600* Close the files and end the run.                              *
089700*****************************************************************
089800 9000-TERMINATE.
089900*        Normal end-of-job close of all four files, in the same
090000*        order they were opened back in 1000-INITIALIZE, then
090100*        STOP RUN with whatever RETURN-CODE is already set -
090200*        zero, on the normal path that reaches this paragraph.
090300     CLOSE DEF-FILE
090400           OP-FILE
090500           RES-FILE
090600           RPT-FILE.
090700
090800     STOP RUN.
090900
091000 9000-EXIT.
091100     EXIT.
091200
091300*****************************************************************
091400* Unrecoverable file error - display diagnostic and abend.      *
091500* ABEND-MESSAGE was filled by the caller (file ID, file status, *
091600* four-digit paragraph tag) immediately before the PERFORM that *
091700* reached here, so one diagnostic line always identifies both   *
091800* which file and which paragraph failed - the 11/03/1999 fix    *
091900* that replaced a bare status-code-only message for the         *
092000* registry-full condition applies to every caller alike.        *
092100*****************************************************************
092200 9900-FILE-ERROR.
092300     DISPLAY 'ZTCM000 ABEND - ' ABEND-MESSAGE
092400         UPON CONSOLE.
092500
092600*        RETURN-CODE 999 tells the calling JCL step this was a
092700*        program-detected abend, not a system one - the shop's
092800*        convention for "look at the console log, not a dump".
092900     MOVE 999 TO RETURN-CODE.
093000     STOP RUN.
093100
093200 9900-EXIT.
093300     EXIT.
