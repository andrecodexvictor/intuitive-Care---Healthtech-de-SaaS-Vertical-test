000100*****************************************************************
000200* ZTCMZDC - CACHE-DEFINITION record layout.                     *
000300*                                                               *
000400* One record per named cache known to the TTL Cache State       *
000500* Manager.  Input sequence into DEF-FILE is the report order    *
000600* used later by ZTCM000 at end-of-run.                          *
000700*                                                               *
000800* Record occupies the full 16-byte definition-file line; there  *
000900* is no spare byte left over for a trailing FILLER.             *
001000*****************************************************************
001100 01  DEF-RECORD.
001200     05  DEF-NAME               PIC X(12).
001300     05  DEF-TTL                PIC 9(04).
