000100*****************************************************************
000200* ZTCMZTC - CACHE-REGISTRY-TABLE working storage.               *
000300*                                                               *
000400* In-memory directory of every cache loaded from DEF-FILE,      *
000500* carrying current value, TTL, stored timestamp and the running *
000600* hit/miss counters for the end-of-run statistics report.  The  *
000700* table replaces the VSAM KSDS key-lookup the on-line zECS      *
000800* transactions used (ZK-FCT/ZF-FCT) - a batch run keeps the     *
000900* whole (small, bounded) directory resident and scans it.       *
001000*                                                               *
001100* REG-TTL and REG-STORED-TIME are packed COMP-3 - same usage    *
001200* as ZF-TTL and ZF-ABS on the on-line expiration dialog.        *
001300*****************************************************************
001400 01  CACHE-REGISTRY-TABLE.
001500     05  REG-ENTRY OCCURS 50 TIMES.
001600         10  REG-NAME           PIC X(12) VALUE SPACES.
001700         10  REG-TTL            PIC S9(04) VALUE ZERO COMP-3.
001800         10  REG-HAS-VALUE      PIC X(01) VALUE 'N'.
001900             88  REG-VALUE-PRESENT      VALUE 'Y'.
002000             88  REG-VALUE-ABSENT       VALUE 'N'.
002100         10  REG-VALUE          PIC 9(09) VALUE ZEROES.
002200         10  REG-STORED-TIME    PIC S9(08) VALUE ZERO COMP-3.
002300         10  REG-HITS           PIC S9(07) COMP VALUE ZERO.
002400         10  REG-MISSES         PIC S9(07) COMP VALUE ZERO.
002500         10  FILLER             PIC X(05) VALUE SPACES.
