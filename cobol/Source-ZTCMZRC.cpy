000100*****************************************************************
000200* ZTCMZRC - OPERATION-RESULT record layout.                     *
000300*                                                               *
000400* One record written to RES-FILE for every CACHE-OPERATION read,*
000500* echoing the operation and carrying the outcome assigned by    *
000600* ZTCM000's business-rule paragraphs.                           *
000700*                                                               *
000800* Record occupies the full 32-byte result-file line; there is   *
000900* no spare byte left over for a trailing FILLER.                *
001000*****************************************************************
001100 01  RES-RECORD.
001200     05  RES-OP-CODE            PIC X(03).
001300     05  RES-NAME               PIC X(12).
001400     05  RES-STATUS             PIC X(08).
001500     05  RES-VALUE              PIC 9(09).
